000100*-------------------------------------------------------------
000200*    SLSETL.CBL  -  SELECT CLAUSE FOR THE SETTLEMENT FILE
000300*-------------------------------------------------------------
000400*    1996-07-01  LF   CTR-0004  ORIGINAL VERSION.
000500*-------------------------------------------------------------
000600     SELECT SETTLEMENT-FILE
000700            ASSIGN TO SETTLOUT
000800            ORGANIZATION IS LINE SEQUENTIAL.
