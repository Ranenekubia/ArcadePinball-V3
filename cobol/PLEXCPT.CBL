000100*-------------------------------------------------------------
000200*    PLEXCPT.CBL  -  WRITE-EXCEPTION-RECORD PARAGRAPH
000300*
000400*    CALLER MOVES EX-TYPE / EX-KEY / EX-AMOUNT / EX-TEXT AND
000500*    PERFORMS WRITE-EXCEPTION-RECORD.  SHARED BY EVERY
000600*    IMPORTER AND BY THE PAYMENT MATCHER SO THE EXCEPTION
000700*    LAYOUT AND THE WRITE ITSELF LIVE IN EXACTLY ONE PLACE.
000800*-------------------------------------------------------------
000900*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION.
001000*-------------------------------------------------------------
001100 WRITE-EXCEPTION-RECORD.
001200
001300     WRITE EXCEPTION-RECORD.
001400
001500 WRITE-EXCEPTION-RECORD-EXIT.
001600     EXIT.
