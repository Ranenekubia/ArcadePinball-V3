000100*-------------------------------------------------------------
000200*    WSCALDT.CBL  -  CALENDAR-DATE VALIDATION WORKING-STORAGE
000300*
000400*    USED WITH PLCALDT.CBL BY EVERY IMPORTER THAT HAS TO
000500*    CHECK A YYYYMMDD FIELD IS A REAL CALENDAR DATE - VALID
000600*    MONTH, VALID DAY FOR THAT MONTH, FEBRUARY CAPPED AT 29.
000700*    THE LEAP-YEAR TEST IS THE SAME REMAINDER-OF-4 TRICK THE
000800*    OLD DATE ROUTINE USED, CARRIED FORWARD FIELD FOR FIELD.
000900*-------------------------------------------------------------
001000*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION.
001050*    1999-06-30  LF   CTR-0129  PUT CALDT-LEAP-REMAINDER AND
001060*                               CALDT-MAX-DAY-FOR-MONTH BACK TO
001070*                               77-LEVEL DISPLAY SCRATCH FIELDS,
001080*                               THE SAME AS THE OLD DATE ROUTINE
001090*                               HAD THEM - NO REASON TO PACK A
001095*                               TWO- AND THREE-DIGIT COUNTER.
001100*-------------------------------------------------------------
001200 01  CALDT-DATE-CCYY-MM-DD         PIC 9(08).
001300 01  FILLER REDEFINES CALDT-DATE-CCYY-MM-DD.
001400     05  CALDT-CCYY                PIC 9(04).
001500     05  CALDT-MM                  PIC 9(02).
001600     05  CALDT-DD                  PIC 9(02).
001700
001800 01  CALDT-MAX-DAY-TABLE.
001900     05  FILLER                    PIC 9(02) VALUE 31.
002000     05  FILLER                    PIC 9(02) VALUE 28.
002100     05  FILLER                    PIC 9(02) VALUE 31.
002200     05  FILLER                    PIC 9(02) VALUE 30.
002300     05  FILLER                    PIC 9(02) VALUE 31.
002400     05  FILLER                    PIC 9(02) VALUE 30.
002500     05  FILLER                    PIC 9(02) VALUE 31.
002600     05  FILLER                    PIC 9(02) VALUE 31.
002700     05  FILLER                    PIC 9(02) VALUE 30.
002800     05  FILLER                    PIC 9(02) VALUE 31.
002900     05  FILLER                    PIC 9(02) VALUE 30.
003000     05  FILLER                    PIC 9(02) VALUE 31.
003100 01  FILLER REDEFINES CALDT-MAX-DAY-TABLE.
003200     05  CALDT-MAX-DAY OCCURS 12 TIMES
003300                       PIC 9(02).
003400
003500 77  CALDT-LEAP-REMAINDER          PIC 9(03).
003600 77  CALDT-MAX-DAY-FOR-MONTH       PIC 9(02).
003700
003800 01  W-CALDT-VALID                 PIC X(01).
003900     88  CALDT-VALID                VALUE "Y".
