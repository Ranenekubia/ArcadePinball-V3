000100*-------------------------------------------------------------
000200*    FDCONTV.CBL  -  VALID-CONTRACT WORK FILE  (FD)
000300*
000400*    WRITTEN BY THE CONTRACT-IMPORTER AFTER A CONTRACTS INPUT
000500*    RECORD HAS PASSED EDIT; READ BACK BY THE INVOICE IMPORTER
000600*    (TO VERIFY THE CONTRACT-ID FOREIGN KEY), BY THE
000700*    SETTLEMENT ENGINE (TO ACCUMULATE RECEIPTS PER CONTRACT)
000800*    AND BY THE SETTLEMENT REPORT (TO PRINT ARTIST/VENUE/SHOW
000900*    DATE AGAINST THE COMMISSION FIGURES).  SEQUENTIAL, ONE
001000*    RECORD PER CONTRACT, CONTRACT-ID ASCENDING.
001100*-------------------------------------------------------------
001200*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION.
001300*    1998-11-18  LF   CTR-0118  Y2K - SHOW-DATE WIDENED TO
001400*                               CCYY-MM-DD, FOUR-DIGIT YEAR.
001500*-------------------------------------------------------------
001600 FD  CONTRACT-VALID-FILE
001700     LABEL RECORDS ARE STANDARD.
001800 01  CONTRACT-WORK-RECORD.
001900     05  CV-CONTRACT-ID           PIC X(08).
002000     05  CV-ARTIST-ID             PIC X(06).
002100     05  CV-ARTIST-NAME           PIC X(20).
002200     05  CV-VENUE-NAME            PIC X(20).
002300     05  CV-SHOW-DATE             PIC 9(08).
002400     05  FILLER REDEFINES CV-SHOW-DATE.
002500         10  CV-SHOW-DATE-CCYY    PIC 9(04).
002600         10  CV-SHOW-DATE-MM      PIC 9(02).
002700         10  CV-SHOW-DATE-DD      PIC 9(02).
002800     05  CV-GROSS-FEE             PIC 9(07)V99.
002900     05  CV-COMMISSION-PCT        PIC 9(02)V99.
003000     05  CV-AMOUNT-RECEIVED       PIC 9(07)V99.
003100     05  FILLER                   PIC X(05).
