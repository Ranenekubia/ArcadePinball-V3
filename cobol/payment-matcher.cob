000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    payment-matcher.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  SHOWBOOK AGENCY - DATA PROCESSING.
000500 DATE-WRITTEN.  09/23/97.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*-------------------------------------------------------------
001000*    PAYMENT-MATCHER
001100*
001200*    FOURTH STEP OF THE NIGHTLY SETTLEMENT RUN.  LOADS THE
001300*    INVOICE WORK FILE INTO A TABLE, THEN READS THE BANK-
001400*    CREDIT WORK FILE IN FILE ORDER AND APPLIES EACH CREDIT
001500*    TO AN OPEN INVOICE - FIRST BY SCANNING THE PAYMENT
001600*    REFERENCE TEXT FOR AN INVOICE NUMBER, FAILING THAT BY
001700*    A UNIQUE OUTSTANDING-BALANCE MATCH.  THE UPDATED TABLE
001800*    IS REWRITTEN OVER THE INVOICE WORK FILE SO THE
001900*    SETTLEMENT ENGINE SEES THE APPLIED RECEIPTS.
002000*-------------------------------------------------------------
002100*    CHANGE LOG
002200*-------------------------------------------------------------
002300*    09/23/97  LF   CTR-0076  ORIGINAL VERSION - THE REFERENCE
002400*                             SCAN AND BALANCE MATCH REPLACE
002500*                             THE OLD SELECT-VOUCHER-TO-PAY
002600*                             OPERATOR PICK LIST - NOBODY
002700*                             PICKS ANYTHING HERE, THE MACHINE
002800*                             DOES THE MATCHING.
002900*    03/11/98  LF   CTR-0091  AN ALREADY-PAID INVOICE COULD
003000*                             STILL PICK UP A REFERENCE-
003100*                             MATCHED CREDIT AND GO NEGATIVE
003200*                             ON OUTSTANDING BALANCE - ADDED
003300*                             THE "ALREADY PAID" UP EXCEPTION,
003400*                             SEE 0350-APPLY-REFERENCE-MATCH.
003500*    11/18/98  LF   CTR-0118  Y2K REVIEW - NO DATE ARITHMETIC
003600*                             IN THIS PROGRAM.  NO CHANGE.
003700*    07/06/00  RT   CTR-0158  AMOUNT MATCH WAS STOPPING AT THE
003800*                             FIRST BALANCE HIT INSTEAD OF
003900*                             CONFIRMING IT WAS THE ONLY ONE -
004000*                             0400-FIND-AMOUNT-MATCH NOW WALKS
004100*                             THE WHOLE TABLE AND COUNTS.
004150*    08/12/03  DK   CTR-0206  SCAN-POSITION/CANDIDATE, THE
004160*                             COUNTERS AND THE OUTSTANDING-
004170*                             BALANCE WORK FIELD ARE STANDALONE
004180*                             FIELDS, NOT A GROUP - PUT BACK TO
004190*                             77-LEVEL.
004195*    10/06/03  DK   CTR-0212  CALLED FROM THE BATCH DRIVER AS A
004196*                             SUBPROGRAM, SO STOP RUN AT 0000-
004197*                             MAIN-LINE WAS ENDING THE WHOLE JOB
004198*                             INSTEAD OF RETURNING TO THE
004199*                             DRIVER - CHANGED TO EXIT PROGRAM.
004201*                             ALSO SET RETURN-CODE TO 16 IN
004202*                             0900-CLOSE-FILES WHEN THE INVOICE
004203*                             TABLE CAME UP EMPTY - NOTHING FOR
004204*                             THIS PHASE TO HAVE MATCHED.
004210*-------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     COPY "SLINVW.CBL".
005400     COPY "SLBANKV.CBL".
005500     COPY "SLEXCP.CBL".
005600     COPY "SLRUNCT.CBL".
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 COPY "FDINVW.CBL".
006200 COPY "FDBANKV.CBL".
006300 COPY "FDEXCP.CBL".
006400 COPY "FDRUNCT.CBL".
006500
006600 WORKING-STORAGE SECTION.
006700
006800 COPY "WSCASE01.CBL".
006900 COPY "WSINVT.CBL".
007000
007100 77  W-SCAN-POSITION                PIC 9(02) COMP VALUE 0.
007200 77  W-SCAN-CANDIDATE                PIC X(10) VALUE SPACES.
007300 77  W-REFERENCE-MATCHED             PIC X(01) VALUE "N".
007400     88  REFERENCE-MATCHED            VALUE "Y".
007500
007600 77  W-CREDITS-MATCHED               PIC 9(07) COMP VALUE 0.
007700 77  W-CREDITS-UNMATCHED             PIC 9(07) COMP VALUE 0.
007800 77  W-INVOICES-FULLY-PAID           PIC 9(07) COMP VALUE 0.
007900 77  W-INVOICES-STILL-OPEN           PIC 9(07) COMP VALUE 0.
008000
008100 77  W-OUTSTANDING-BALANCE           PIC 9(07)V99 VALUE 0.
008200
008300*_______________________________________________________________
008400
008500 PROCEDURE DIVISION.
008600
008700 0000-MAIN-LINE.
008800
008900     PERFORM 0010-OPEN-FILES.
009000     PERFORM 0020-LOAD-INVOICE-TABLE
009100        THRU 0020-LOAD-INVOICE-TABLE-EXIT
009200           UNTIL END-OF-FILE.
009300     CLOSE INVOICE-WORK-FILE.
009400
009500     MOVE "N" TO W-END-OF-FILE.
009600     PERFORM 0100-READ-BANK-CREDIT-RECORD.
009700     PERFORM 0200-PROCESS-BANK-CREDIT-FILE
009800        THRU 0200-PROCESS-BANK-CREDIT-FILE-EXIT
009900           UNTIL END-OF-FILE.
010000
010100     SET INVOICE-IDX TO 1.
010200     PERFORM 0500-CHECK-ONE-INVOICE-FOR-OPEN
010300        THRU 0500-CHECK-ONE-INVOICE-FOR-OPEN-EXIT
010400           UNTIL INVOICE-IDX > W-INVOICE-TABLE-COUNT.
010500
010600     PERFORM 0600-REWRITE-INVOICE-WORK-FILE.
010700     PERFORM 0900-CLOSE-FILES.
010850
010900     EXIT PROGRAM.
010950     STOP RUN.
011000*_______________________________________________________________
011100
011200 0010-OPEN-FILES.
011300
011400     OPEN INPUT  INVOICE-WORK-FILE.
011500     OPEN INPUT  BANK-CREDIT-WORK-FILE.
011600     OPEN EXTEND EXCEPTION-FILE.
011700     OPEN I-O    RUN-CONTROL-FILE.
011800
011900     PERFORM READ-RUN-CONTROL-RECORD.
012000
012100 0010-OPEN-FILES-EXIT.
012200     EXIT.
012300*_______________________________________________________________
012400
012500 0020-LOAD-INVOICE-TABLE.
012600
012700     READ INVOICE-WORK-FILE
012800        AT END
012900           MOVE "Y" TO W-END-OF-FILE
013000           GO TO 0020-LOAD-INVOICE-TABLE-EXIT.
013100
013200     ADD 1 TO W-INVOICE-TABLE-COUNT.
013300     MOVE IW-INVOICE-NO     TO IT-INVOICE-NO (W-INVOICE-TABLE-COUNT).
013400     MOVE IW-CONTRACT-ID    TO IT-CONTRACT-ID (W-INVOICE-TABLE-COUNT).
013500     MOVE IW-INVOICE-DATE   TO IT-INVOICE-DATE (W-INVOICE-TABLE-COUNT).
013600     MOVE IW-DUE-DATE       TO IT-DUE-DATE (W-INVOICE-TABLE-COUNT).
013700     MOVE IW-INVOICE-AMOUNT TO IT-INVOICE-AMOUNT (W-INVOICE-TABLE-COUNT).
013800     MOVE IW-AMOUNT-RECEIVED
013900                            TO IT-AMOUNT-RECEIVED (W-INVOICE-TABLE-COUNT).
014000     MOVE IW-INVOICE-STATUS TO IT-STATUS (W-INVOICE-TABLE-COUNT).
014100
014200 0020-LOAD-INVOICE-TABLE-EXIT.
014300     EXIT.
014400*_______________________________________________________________
014500
014600 0100-READ-BANK-CREDIT-RECORD.
014700
014800     READ BANK-CREDIT-WORK-FILE
014900        AT END
015000           MOVE "Y" TO W-END-OF-FILE.
015100
015200 0100-READ-BANK-CREDIT-RECORD-EXIT.
015300     EXIT.
015400*_______________________________________________________________
015500
015600 0200-PROCESS-BANK-CREDIT-FILE.
015700
015800     PERFORM 0300-SCAN-REFERENCE-FOR-INVOICE.
015900
016000     IF REFERENCE-MATCHED
016100        PERFORM 0350-APPLY-REFERENCE-MATCH
016200           THRU 0350-APPLY-REFERENCE-MATCH-EXIT
016300     ELSE
016400        PERFORM 0400-FIND-AMOUNT-MATCH
016500        IF W-AMOUNT-MATCH-COUNT = 1
016600           SET INVOICE-IDX TO W-AMOUNT-MATCH-IDX
016700           PERFORM 0450-APPLY-MATCH-TO-INVOICE
016800           ADD 1 TO W-CREDITS-MATCHED
016900        ELSE
017000           ADD 1 TO W-CREDITS-UNMATCHED
017100           MOVE "UP"              TO EX-TYPE
017200           MOVE BV-TXN-ID         TO EX-KEY
017300           MOVE BV-TXN-AMOUNT     TO EX-AMOUNT
017400           MOVE "NO UNIQUE REFERENCE OR AMOUNT MATCH FOUND"
017500                                  TO EX-TEXT
017600           PERFORM WRITE-EXCEPTION-RECORD.
017700
017800     PERFORM 0100-READ-BANK-CREDIT-RECORD.
017900
018000 0200-PROCESS-BANK-CREDIT-FILE-EXIT.
018100     EXIT.
018200*_______________________________________________________________
018300
018400 0300-SCAN-REFERENCE-FOR-INVOICE.
018500
018600*    SCAN TXN-REFERENCE FOR A 10-BYTE SUBSTRING THAT MATCHES
018700*    A LOADED INVOICE NUMBER, LEFT TO RIGHT, FIRST HIT WINS.
018800*    DRIVES 0310-SCAN-ONE-POSITION ACROSS THE 21 STARTING
018900*    POSITIONS A 10-BYTE WINDOW CAN TAKE IN A 30-BYTE FIELD.
019000
019100     MOVE "N" TO W-REFERENCE-MATCHED.
019200     MOVE 1 TO W-SCAN-POSITION.
019300
019400     PERFORM 0310-SCAN-ONE-POSITION
019500        THRU 0310-SCAN-ONE-POSITION-EXIT
019600           UNTIL W-SCAN-POSITION > 21
019700              OR REFERENCE-MATCHED.
019800
019900 0300-SCAN-REFERENCE-FOR-INVOICE-EXIT.
020000     EXIT.
020100*_______________________________________________________________
020200
020300 0310-SCAN-ONE-POSITION.
020400
020500     MOVE BV-TXN-REFERENCE (W-SCAN-POSITION : 10)
020600                              TO W-SCAN-CANDIDATE.
020700
020800     IF W-SCAN-CANDIDATE NOT = SPACES
020900        MOVE W-SCAN-CANDIDATE TO FC-SEARCH-INVOICE-NO
021000        PERFORM FIND-INVOICE-IN-TABLE
021100        IF FOUND-INVOICE
021200           MOVE "Y" TO W-REFERENCE-MATCHED.
021300
021400     ADD 1 TO W-SCAN-POSITION.
021500
021600 0310-SCAN-ONE-POSITION-EXIT.
021700     EXIT.
021800*_______________________________________________________________
021900
022000 0350-APPLY-REFERENCE-MATCH.
022100
022200*--- BUSINESS RULES - PAYMENT MATCHER, REFERENCE MATCH ----------
022300
022400     IF IT-STATUS-PAID (INVOICE-IDX)
022500        ADD 1 TO W-CREDITS-UNMATCHED
022600        MOVE "UP"              TO EX-TYPE
022700        MOVE BV-TXN-ID         TO EX-KEY
022800        MOVE BV-TXN-AMOUNT     TO EX-AMOUNT
022900        MOVE "REFERENCED INVOICE IS ALREADY PAID"
023000                               TO EX-TEXT
023100        PERFORM WRITE-EXCEPTION-RECORD
023200        GO TO 0350-APPLY-REFERENCE-MATCH-EXIT.
023300
023400     PERFORM 0450-APPLY-MATCH-TO-INVOICE.
023500     ADD 1 TO W-CREDITS-MATCHED.
023600
023700 0350-APPLY-REFERENCE-MATCH-EXIT.
023800     EXIT.
023900*_______________________________________________________________
024000
024100 0400-FIND-AMOUNT-MATCH.
024200
024300*--- BUSINESS RULES - PAYMENT MATCHER, AMOUNT MATCH -------------
024400*    CREDIT MUST EQUAL THE OPEN INVOICE'S OUTSTANDING BALANCE
024500*    EXACTLY AND THE MATCH MUST BE UNIQUE ACROSS THE TABLE.
024600*    DRIVES 0410-CHECK-ONE-INVOICE-FOR-AMOUNT ACROSS THE
024700*    WHOLE TABLE SO A SECOND HIT IS NOT MISSED.
024800
024900     MOVE 0 TO W-AMOUNT-MATCH-COUNT.
025000     MOVE 0 TO W-AMOUNT-MATCH-IDX.
025100     SET INVOICE-IDX TO 1.
025200
025300     PERFORM 0410-CHECK-ONE-INVOICE-FOR-AMOUNT
025400        THRU 0410-CHECK-ONE-INVOICE-FOR-AMOUNT-EXIT
025500           UNTIL INVOICE-IDX > W-INVOICE-TABLE-COUNT.
025600
025700 0400-FIND-AMOUNT-MATCH-EXIT.
025800     EXIT.
025900*_______________________________________________________________
026000
026100 0410-CHECK-ONE-INVOICE-FOR-AMOUNT.
026200
026300     IF IT-STATUS-OPEN (INVOICE-IDX)
026400        COMPUTE W-OUTSTANDING-BALANCE =
026500           IT-INVOICE-AMOUNT (INVOICE-IDX)
026600              - IT-AMOUNT-RECEIVED (INVOICE-IDX)
026700        IF W-OUTSTANDING-BALANCE = BV-TXN-AMOUNT
026800           ADD 1 TO W-AMOUNT-MATCH-COUNT
026900           SET W-AMOUNT-MATCH-IDX TO INVOICE-IDX.
027000
027100     SET INVOICE-IDX UP BY 1.
027200
027300 0410-CHECK-ONE-INVOICE-FOR-AMOUNT-EXIT.
027400     EXIT.
027500*_______________________________________________________________
027600
027700 0450-APPLY-MATCH-TO-INVOICE.
027800
027900     ADD BV-TXN-AMOUNT TO IT-AMOUNT-RECEIVED (INVOICE-IDX).
028000
028100     IF IT-AMOUNT-RECEIVED (INVOICE-IDX)
028200           >= IT-INVOICE-AMOUNT (INVOICE-IDX)
028300        MOVE "P" TO IT-STATUS (INVOICE-IDX).
028400
028500 0450-APPLY-MATCH-TO-INVOICE-EXIT.
028600     EXIT.
028700*_______________________________________________________________
028800
028900 0500-CHECK-ONE-INVOICE-FOR-OPEN.
029000
029100     IF IT-STATUS-OPEN (INVOICE-IDX)
029200        ADD 1 TO W-INVOICES-STILL-OPEN
029300        COMPUTE W-OUTSTANDING-BALANCE =
029400           IT-INVOICE-AMOUNT (INVOICE-IDX)
029500              - IT-AMOUNT-RECEIVED (INVOICE-IDX)
029600        MOVE "UI"                         TO EX-TYPE
029700        MOVE IT-INVOICE-NO (INVOICE-IDX)  TO EX-KEY
029800        MOVE W-OUTSTANDING-BALANCE        TO EX-AMOUNT
029900        MOVE "INVOICE STILL OPEN AT END OF RUN"
030000                                           TO EX-TEXT
030100        PERFORM WRITE-EXCEPTION-RECORD
030200     ELSE
030300        ADD 1 TO W-INVOICES-FULLY-PAID.
030400
030500     SET INVOICE-IDX UP BY 1.
030600
030700 0500-CHECK-ONE-INVOICE-FOR-OPEN-EXIT.
030800     EXIT.
030900*_______________________________________________________________
031000
031100 0600-REWRITE-INVOICE-WORK-FILE.
031200
031300     OPEN OUTPUT INVOICE-WORK-FILE.
031400
031500     SET INVOICE-IDX TO 1.
031600     PERFORM 0610-WRITE-ONE-INVOICE-RECORD
031700        THRU 0610-WRITE-ONE-INVOICE-RECORD-EXIT
031800           UNTIL INVOICE-IDX > W-INVOICE-TABLE-COUNT.
031900
032000     CLOSE INVOICE-WORK-FILE.
032100
032200 0600-REWRITE-INVOICE-WORK-FILE-EXIT.
032300     EXIT.
032400*_______________________________________________________________
032500
032600 0610-WRITE-ONE-INVOICE-RECORD.
032700
032800     MOVE SPACES                        TO INVOICE-WORK-RECORD.
032900     MOVE IT-INVOICE-NO (INVOICE-IDX)    TO IW-INVOICE-NO.
033000     MOVE IT-CONTRACT-ID (INVOICE-IDX)   TO IW-CONTRACT-ID.
033100     MOVE IT-INVOICE-DATE (INVOICE-IDX)  TO IW-INVOICE-DATE.
033200     MOVE IT-DUE-DATE (INVOICE-IDX)      TO IW-DUE-DATE.
033300     MOVE IT-INVOICE-AMOUNT (INVOICE-IDX)
033400                                          TO IW-INVOICE-AMOUNT.
033500     MOVE IT-AMOUNT-RECEIVED (INVOICE-IDX)
033600                                          TO IW-AMOUNT-RECEIVED.
033700     MOVE IT-STATUS (INVOICE-IDX)        TO IW-INVOICE-STATUS.
033800     WRITE INVOICE-WORK-RECORD.
033900
034000     SET INVOICE-IDX UP BY 1.
034100
034200 0610-WRITE-ONE-INVOICE-RECORD-EXIT.
034300     EXIT.
034400*_______________________________________________________________
034500
034600 0900-CLOSE-FILES.
034700
034800     MOVE W-CREDITS-MATCHED       TO RC-CREDITS-MATCHED.
034900     MOVE W-CREDITS-UNMATCHED     TO RC-CREDITS-UNMATCHED.
035000     MOVE W-INVOICES-FULLY-PAID   TO RC-INVOICES-FULLY-PAID.
035100     MOVE W-INVOICES-STILL-OPEN   TO RC-INVOICES-STILL-OPEN.
035200     PERFORM WRITE-RUN-CONTROL-RECORD.
035250
035260     IF W-INVOICE-TABLE-COUNT = ZERO
035270        MOVE 16 TO RETURN-CODE.
035300
035400     CLOSE BANK-CREDIT-WORK-FILE.
035500     CLOSE EXCEPTION-FILE.
035600     CLOSE RUN-CONTROL-FILE.
035700
035800 0900-CLOSE-FILES-EXIT.
035900     EXIT.
036000*_______________________________________________________________
036100
036200 COPY "PLEXCPT.CBL".
036300 COPY "PLRUNCT.CBL".
036400 COPY "PL-FIND-INVOICE.CBL".
