000100*-------------------------------------------------------------
000200*    FDSETLS.CBL  -  SETTLEMENT SORT AND SORTED WORK FILE
000300*                    (SD / FD)
000400*
000500*    USED BY THE SETTLEMENT REPORT ONLY, TO PUT THE
000600*    SETTLEMENT FILE (WRITTEN BY THE ENGINE IN CONTRACT-ID
000700*    ORDER) INTO ARTIST-ID ORDER FOR THE REPORT'S CONTROL
000800*    BREAK - THE SAME SORT ... USING ... GIVING IDIOM THE
000900*    SHOP HAS ALWAYS USED FOR ITS PAID-VOUCHER REPORTS.
001000*-------------------------------------------------------------
001100*    1996-07-08  LF   CTR-0005  ORIGINAL VERSION.
001200*-------------------------------------------------------------
001300 SD  SORT-FILE.
001400 01  SORT-RECORD.
001500     05  SRT-CONTRACT-ID           PIC X(08).
001600     05  SRT-ARTIST-ID             PIC X(06).
001700     05  SRT-GROSS-FEE             PIC 9(07)V99.
001800     05  SRT-AMOUNT-RECEIVED       PIC 9(07)V99.
001900     05  SRT-COMMISSION-AMT        PIC 9(07)V99.
002000     05  SRT-NET-PAYABLE           PIC 9(07)V99.
002100     05  SRT-SETTLE-STATUS         PIC X(01).
002200     05  FILLER                    PIC X(29).
002300
002400 FD  SETTLEMENT-SORTED-FILE
002500     LABEL RECORDS ARE STANDARD.
002600 01  SETTLEMENT-SORTED-RECORD.
002700     05  SS-CONTRACT-ID            PIC X(08).
002800     05  SS-ARTIST-ID              PIC X(06).
002900     05  SS-GROSS-FEE              PIC 9(07)V99.
003000     05  SS-AMOUNT-RECEIVED        PIC 9(07)V99.
003100     05  SS-COMMISSION-AMT         PIC 9(07)V99.
003200     05  SS-NET-PAYABLE            PIC 9(07)V99.
003300     05  SS-SETTLE-STATUS          PIC X(01).
003400     05  FILLER                    PIC X(29).
