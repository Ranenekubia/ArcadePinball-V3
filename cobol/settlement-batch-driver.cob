000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    settlement-batch-driver.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  SHOWBOOK AGENCY - DATA PROCESSING.
000500 DATE-WRITTEN.  04/02/96.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*-------------------------------------------------------------
001000*    SETTLEMENT-BATCH-DRIVER
001100*
001200*    SCHEDULED NIGHTLY.  REPLACES THE OLD INTERACTIVE
001300*    ACCOUNTS-PAYABLE-SYSTEM MAIN MENU - THIS RUN HAS NO
001400*    OPERATOR, SO THERE IS NO MENU TO DRIVE, JUST THE SIX
001500*    PHASES OF THE SETTLEMENT RUN CALLED IN A FIXED ORDER,
001600*    THE SAME WAY THE OLD MAIN MENU CALLED A SUBMENU PROGRAM
001700*    FOR WHICHEVER OPTION THE OPERATOR PICKED.
001800*-------------------------------------------------------------
001900*    CHANGE LOG
002000*-------------------------------------------------------------
002100*    04/02/96  LF   CTR-0001  ORIGINAL VERSION - ADAPTED FROM
002200*                             THE OLD ACCOUNTS-PAYABLE-SYSTEM
002300*                             MAIN MENU.  CALLS THE CONTRACT
002400*                             IMPORTER ONLY, THE OTHER PHASES
002500*                             DID NOT EXIST YET.
002600*    09/23/97  LF   CTR-0076  ADDED THE INVOICE IMPORTER, THE
002700*                             BANK IMPORTER AND THE PAYMENT
002800*                             MATCHER TO THE CHAIN.
002900*    07/08/98  LF   CTR-0005  ADDED THE SETTLEMENT ENGINE AND
003000*                             THE SETTLEMENT REPORT.  THE RUN
003100*                             IS NOW COMPLETE END TO END.
003200*    11/18/98  LF   CTR-0118  Y2K REVIEW - THIS PROGRAM HOLDS
003300*                             NO DATE FIELDS OF ITS OWN.  NO
003400*                             CHANGE.  SIGNED OFF.
003500*    03/02/99  RT   CTR-0127  A BAD RETURN CODE FROM ANY PHASE
003600*                             USED TO BE IGNORED AND THE NEXT
003700*                             PHASE RAN ANYWAY ON TOP OF BAD
003800*                             DATA - DRIVER NOW CHECKS RETURN-
003900*                             CODE AFTER EVERY CALL AND STOPS
004000*                             THE CHAIN COLD.  SEE DO-PHASES.
004100*    06/14/01  RT   CTR-0140  OPERATOR COULD NOT TELL FROM THE
004200*                             JOB LOG HOW FAR THE CHAIN GOT OR
004300*                             HOW LONG IT RAN - ADDED THE START/
004400*                             END TIME STAMPS AND THE PER-PHASE
004500*                             STATUS LINE TO THE SIGN-OFF
004600*                             MESSAGE.  SEE W-PHASE-STATUS-LIST.
004650*    08/19/03  DK   CTR-0206  CHAIN-ABORTED, PHASE-COUNT AND
004660*                             PHASE-IDX ARE STANDALONE SWITCHES
004670*                             AND COUNTERS, NOT A GROUP - PUT
004680*                             BACK TO 77-LEVEL.
004685*    10/06/03  DK   CTR-0212  THE RETURN-CODE NOT = ZERO CHECK
004686*                             BELOW EACH CALL HAS BEEN DEAD CODE
004687*                             SINCE CTR-0127 - NONE OF THE SIX
004688*                             PHASES EVER SET RETURN-CODE, AND
004689*                             EACH ONE WAS ENDING THE JOB WITH
004691*                             STOP RUN INSTEAD OF RETURNING, SO
004692*                             THE CHAIN NEVER RAN PAST CONTRACT-
004693*                             IMPORTER.  BOTH FIXED AT THE PHASE
004694*                             PROGRAM END - NO CHANGE NEEDED
004695*                             HERE, THE ABORT LOGIC WAS ALWAYS
004696*                             RIGHT, IT JUST NEVER HAD ANYTHING
004697*                             TO CHECK.
004700*-------------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600
005700 WORKING-STORAGE SECTION.
005800
005900 77  W-CHAIN-ABORTED                PIC X(01) VALUE "N".
006000     88  CHAIN-ABORTED               VALUE "Y".
006100
006200 77  W-PHASE-COUNT                  PIC 9(02) COMP VALUE 0.
006300 77  W-PHASE-IDX                    PIC 9(02) COMP VALUE 0.
006400
006500 01  W-PHASE-STATUS-LIST.
006600     05  W-PHASE-STATUS OCCURS 6 TIMES
006700                         PIC X(01) VALUE "-".
006800         88  PHASE-OK                VALUE "Y".
006900         88  PHASE-FAILED            VALUE "N".
007000 01  W-PHASE-STATUS-LIST-R REDEFINES W-PHASE-STATUS-LIST.
007100     05  W-PHASE-STATUS-ALL         PIC X(06).
007200
007300 01  W-JOB-START-TIME               PIC 9(08) VALUE ZERO.
007400 01  W-JOB-START-TIME-R REDEFINES W-JOB-START-TIME.
007500     05  W-JOB-START-HH             PIC 9(02).
007600     05  W-JOB-START-MM             PIC 9(02).
007700     05  W-JOB-START-SS             PIC 9(02).
007800     05  W-JOB-START-CS             PIC 9(02).
007900
008000 01  W-JOB-END-TIME                 PIC 9(08) VALUE ZERO.
008100 01  W-JOB-END-TIME-R REDEFINES W-JOB-END-TIME.
008200     05  W-JOB-END-HH               PIC 9(02).
008300     05  W-JOB-END-MM               PIC 9(02).
008400     05  W-JOB-END-SS               PIC 9(02).
008500     05  W-JOB-END-CS               PIC 9(02).
008600
008700*_______________________________________________________________
008800
008900 PROCEDURE DIVISION.
009000
009100 MAIN-LINE.
009200
009300     ACCEPT W-JOB-START-TIME FROM TIME.
009400
009500     PERFORM DO-PHASES.
009600
009700     ACCEPT W-JOB-END-TIME FROM TIME.
009800
009900     DISPLAY "PHASE STATUS (CONTRACT/INVOICE/BANK/MATCH/ENGINE/"
010000             "RPT): " W-PHASE-STATUS-ALL.
010100     DISPLAY "JOB START " W-JOB-START-HH "." W-JOB-START-MM "."
010200             W-JOB-START-SS "   JOB END " W-JOB-END-HH "."
010300             W-JOB-END-MM "." W-JOB-END-SS.
010400
010500     IF CHAIN-ABORTED
010600        DISPLAY "SETTLEMENT RUN ABORTED - SEE EXCEPTION FILE"
010700        MOVE 16 TO RETURN-CODE
010800     ELSE
010900        DISPLAY "SETTLEMENT RUN COMPLETED - ALL SIX PHASES OK".
011000
011100     STOP RUN.
011200*_______________________________________________________________
011300
011400 DO-PHASES.
011500
011600     DISPLAY "SETTLEMENT RUN - STARTING CONTRACT-IMPORTER".
011700     SET W-PHASE-IDX TO 1.
011800     CALL "contract-importer".
011900     IF RETURN-CODE NOT = ZERO
012000        MOVE "N" TO W-PHASE-STATUS (W-PHASE-IDX)
012100        MOVE "Y" TO W-CHAIN-ABORTED
012200        GO TO DO-PHASES-EXIT.
012300     MOVE "Y" TO W-PHASE-STATUS (W-PHASE-IDX).
012400     ADD 1 TO W-PHASE-COUNT.
012500
012600     DISPLAY "SETTLEMENT RUN - STARTING INVOICE-IMPORTER".
012700     SET W-PHASE-IDX TO 2.
012800     CALL "invoice-importer".
012900     IF RETURN-CODE NOT = ZERO
013000        MOVE "N" TO W-PHASE-STATUS (W-PHASE-IDX)
013100        MOVE "Y" TO W-CHAIN-ABORTED
013200        GO TO DO-PHASES-EXIT.
013300     MOVE "Y" TO W-PHASE-STATUS (W-PHASE-IDX).
013400     ADD 1 TO W-PHASE-COUNT.
013500
013600     DISPLAY "SETTLEMENT RUN - STARTING BANK-IMPORTER".
013700     SET W-PHASE-IDX TO 3.
013800     CALL "bank-importer".
013900     IF RETURN-CODE NOT = ZERO
014000        MOVE "N" TO W-PHASE-STATUS (W-PHASE-IDX)
014100        MOVE "Y" TO W-CHAIN-ABORTED
014200        GO TO DO-PHASES-EXIT.
014300     MOVE "Y" TO W-PHASE-STATUS (W-PHASE-IDX).
014400     ADD 1 TO W-PHASE-COUNT.
014500
014600     DISPLAY "SETTLEMENT RUN - STARTING PAYMENT-MATCHER".
014700     SET W-PHASE-IDX TO 4.
014800     CALL "payment-matcher".
014900     IF RETURN-CODE NOT = ZERO
015000        MOVE "N" TO W-PHASE-STATUS (W-PHASE-IDX)
015100        MOVE "Y" TO W-CHAIN-ABORTED
015200        GO TO DO-PHASES-EXIT.
015300     MOVE "Y" TO W-PHASE-STATUS (W-PHASE-IDX).
015400     ADD 1 TO W-PHASE-COUNT.
015500
015600     DISPLAY "SETTLEMENT RUN - STARTING SETTLEMENT-ENGINE".
015700     SET W-PHASE-IDX TO 5.
015800     CALL "settlement-engine".
015900     IF RETURN-CODE NOT = ZERO
016000        MOVE "N" TO W-PHASE-STATUS (W-PHASE-IDX)
016100        MOVE "Y" TO W-CHAIN-ABORTED
016200        GO TO DO-PHASES-EXIT.
016300     MOVE "Y" TO W-PHASE-STATUS (W-PHASE-IDX).
016400     ADD 1 TO W-PHASE-COUNT.
016500
016600     DISPLAY "SETTLEMENT RUN - STARTING SETTLEMENT-REPORT".
016700     SET W-PHASE-IDX TO 6.
016800     CALL "settlement-report".
016900     IF RETURN-CODE NOT = ZERO
017000        MOVE "N" TO W-PHASE-STATUS (W-PHASE-IDX)
017100        MOVE "Y" TO W-CHAIN-ABORTED
017200        GO TO DO-PHASES-EXIT.
017300     MOVE "Y" TO W-PHASE-STATUS (W-PHASE-IDX).
017400     ADD 1 TO W-PHASE-COUNT.
017500
017600 DO-PHASES-EXIT.
017700     EXIT.
