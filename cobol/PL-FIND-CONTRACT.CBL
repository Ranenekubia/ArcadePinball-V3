000100*-------------------------------------------------------------
000200*    PL-FIND-CONTRACT.CBL  -  FIND-CONTRACT-IN-TABLE PARAGRAPH
000300*
000400*    THE CONTRACT TABLE IS LOADED ONCE (ASCENDING CONTRACT-ID,
000500*    THE INPUT FILE'S OWN ORDER) AND SEARCHED WITH SEARCH ALL
000600*    INSTEAD OF A KEYED READ - THE OLD VENDOR-LOOKUP ROUTINE
000700*    READ A VSAM MASTER; THIS ONE WALKS A TABLE IN MEMORY
000800*    BECAUSE THE CONTRACT FILE IS SMALL ENOUGH TO FIT.
000900*
001000*    CALLER MOVES THE KEY TO FC-SEARCH-CONTRACT-ID AND
001100*    PERFORMS FIND-CONTRACT-IN-TABLE; W-FOUND-CONTRACT COMES
001200*    BACK "Y" WITH CONTRACT-TABLE-ENTRY (CONTRACT-IDX) SET.
001500*-------------------------------------------------------------
001600*    1997-02-11  LF   CTR-0043  ORIGINAL VERSION.
001700*-------------------------------------------------------------
001800 FIND-CONTRACT-IN-TABLE.
001900
002000     MOVE "N" TO W-FOUND-CONTRACT.
002100     SET CONTRACT-IDX TO 1.
002200
002300     SEARCH ALL CONTRACT-TABLE-ENTRY
002400        AT END
002500           MOVE "N" TO W-FOUND-CONTRACT
002600        WHEN CT-CONTRACT-ID (CONTRACT-IDX) = FC-SEARCH-CONTRACT-ID
002700           MOVE "Y" TO W-FOUND-CONTRACT.
002800
002900 FIND-CONTRACT-IN-TABLE-EXIT.
003000     EXIT.
