000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    settlement-engine.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  SHOWBOOK AGENCY - DATA PROCESSING.
000500 DATE-WRITTEN.  07/01/96.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*-------------------------------------------------------------
001000*    SETTLEMENT-ENGINE
001100*
001200*    FIFTH STEP OF THE NIGHTLY SETTLEMENT RUN.  LOADS THE
001300*    VALID-CONTRACT WORK FILE INTO A TABLE, ROLLS THE MATCHED
001400*    RECEIPTS OFF THE INVOICE WORK FILE UP TO EACH CONTRACT,
001500*    THEN WALKS THE CONTRACT TABLE COMPUTING COMMISSION AND
001600*    NET PAYABLE AND WRITING ONE SETTLEMENT RECORD PER SHOW.
001700*-------------------------------------------------------------
001800*    CHANGE LOG
001900*-------------------------------------------------------------
002000*    07/01/96  LF   CTR-0004  ORIGINAL VERSION.
002100*    01/14/97  LF   CTR-0029  COMMISSION WAS BEING COMPUTED ON
002200*                             AMOUNT-RECEIVED INSTEAD OF THE
002300*                             CONTRACTED GROSS-FEE - AGENCY IS
002400*                             OWED ITS CUT WHETHER OR NOT THE
002500*                             ARTIST HAS BEEN PAID IN FULL.
002600*                             FIXED IN 0300-COMPUTE-SETTLEMENT.
002700*    11/18/98  LF   CTR-0118  Y2K REVIEW - NO DATE FIELDS ON
002800*                             THE SETTLEMENT RECORD.  NO
002900*                             CHANGE.  SIGNED OFF.
003000*    08/19/99  RT   CTR-0133  NET-PAYABLE COULD GO NEGATIVE
003100*                             WHEN COMMISSION EXCEEDED THE
003200*                             RECEIPT - NOW FLOORED AT ZERO,
003300*                             SEE W-NET-PAYABLE-RAW.
003350*    09/10/03  DK   CTR-0206  W-COMMISSION-RAW IS A STANDALONE
003360*                             WORK FIELD, NOT A GROUP - PUT
003370*                             BACK TO 77-LEVEL.
003375*    10/06/03  DK   CTR-0212  CALLED FROM THE BATCH DRIVER AS A
003376*                             SUBPROGRAM, SO STOP RUN AT 0000-
003377*                             MAIN-LINE WAS ENDING THE WHOLE JOB
003378*                             INSTEAD OF RETURNING TO THE
003379*                             DRIVER - CHANGED TO EXIT PROGRAM.
003385*                             ALSO SET RETURN-CODE TO 16 IN
003386*                             0900-CLOSE-FILES WHEN THE CONTRACT
003387*                             TABLE CAME UP EMPTY - NOTHING TO
003388*                             SETTLE.
003400*-------------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     COPY "SLCONTV.CBL".
004600     COPY "SLINVW.CBL".
004700     COPY "SLSETL.CBL".
004800     COPY "SLRUNCT.CBL".
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 COPY "FDCONTV.CBL".
005400 COPY "FDINVW.CBL".
005500 COPY "FDSETL.CBL".
005600 COPY "FDRUNCT.CBL".
005700
005800 WORKING-STORAGE SECTION.
005900
006000 COPY "WSCASE01.CBL".
006100 COPY "WSCONTT.CBL".
006200
006300 77  W-COMMISSION-RAW               PIC S9(07)V99 VALUE 0.
006400 01  W-NET-PAYABLE-RAW              PIC S9(07)V99 VALUE 0.
006500 01  W-NET-PAYABLE-UNSIGNED REDEFINES W-NET-PAYABLE-RAW
006600                                    PIC 9(07)V99.
006700
006800*_______________________________________________________________
006900
007000 PROCEDURE DIVISION.
007100
007200 0000-MAIN-LINE.
007300
007400     PERFORM 0010-OPEN-FILES.
007500     PERFORM 0050-LOAD-CONTRACT-TABLE
007600        THRU 0050-LOAD-CONTRACT-TABLE-EXIT
007700           UNTIL END-OF-FILE.
007800
007900     MOVE "N" TO W-END-OF-FILE.
008000     PERFORM 0100-READ-INVOICE-WORK-RECORD.
008100     PERFORM 0150-ROLL-UP-RECEIPTS
008200        THRU 0150-ROLL-UP-RECEIPTS-EXIT
008300           UNTIL END-OF-FILE.
008400
008500     SET CONTRACT-IDX TO 1.
008600     PERFORM 0300-COMPUTE-SETTLEMENT
008700        THRU 0300-COMPUTE-SETTLEMENT-EXIT
008800           UNTIL CONTRACT-IDX > W-CONTRACT-TABLE-COUNT.
008900
009000     PERFORM 0900-CLOSE-FILES.
009150
009200     EXIT PROGRAM.
009250     STOP RUN.
009300*_______________________________________________________________
009400
009500 0010-OPEN-FILES.
009600
009700     OPEN INPUT  CONTRACT-VALID-FILE.
009800     OPEN INPUT  INVOICE-WORK-FILE.
009900     OPEN OUTPUT SETTLEMENT-FILE.
010000     OPEN I-O    RUN-CONTROL-FILE.
010100
010200     PERFORM READ-RUN-CONTROL-RECORD.
010300
010400 0010-OPEN-FILES-EXIT.
010500     EXIT.
010600*_______________________________________________________________
010700
010800 0050-LOAD-CONTRACT-TABLE.
010900
011000     READ CONTRACT-VALID-FILE
011100        AT END
011200           MOVE "Y" TO W-END-OF-FILE
011300           GO TO 0050-LOAD-CONTRACT-TABLE-EXIT.
011400
011500     ADD 1 TO W-CONTRACT-TABLE-COUNT.
011600     MOVE CV-CONTRACT-ID    TO CT-CONTRACT-ID (W-CONTRACT-TABLE-COUNT).
011700     MOVE CV-ARTIST-ID      TO CT-ARTIST-ID (W-CONTRACT-TABLE-COUNT).
011800     MOVE CV-ARTIST-NAME    TO CT-ARTIST-NAME (W-CONTRACT-TABLE-COUNT).
011900     MOVE CV-VENUE-NAME     TO CT-VENUE-NAME (W-CONTRACT-TABLE-COUNT).
012000     MOVE CV-SHOW-DATE      TO CT-SHOW-DATE (W-CONTRACT-TABLE-COUNT).
012100     MOVE CV-GROSS-FEE      TO CT-GROSS-FEE (W-CONTRACT-TABLE-COUNT).
012200     MOVE CV-COMMISSION-PCT TO CT-COMMISSION-PCT (W-CONTRACT-TABLE-COUNT).
012300     MOVE ZERO              TO CT-AMOUNT-RECEIVED (W-CONTRACT-TABLE-COUNT).
012400
012500 0050-LOAD-CONTRACT-TABLE-EXIT.
012600     EXIT.
012700*_______________________________________________________________
012800
012900 0100-READ-INVOICE-WORK-RECORD.
013000
013100     READ INVOICE-WORK-FILE
013200        AT END
013300           MOVE "Y" TO W-END-OF-FILE.
013400
013500 0100-READ-INVOICE-WORK-RECORD-EXIT.
013600     EXIT.
013700*_______________________________________________________________
013800
013900 0150-ROLL-UP-RECEIPTS.
014000
014100*    EVERY INVOICE ON THE WORK FILE PASSED THE IMPORTER'S
014200*    CONTRACT-ID EXISTENCE CHECK, SO THE LOOK-UP BELOW IS
014300*    EXPECTED TO FIND ITS CONTRACT EVERY TIME.
014400
014500     MOVE IW-CONTRACT-ID TO FC-SEARCH-CONTRACT-ID.
014600     PERFORM FIND-CONTRACT-IN-TABLE.
014700
014800     IF FOUND-CONTRACT
014900        ADD IW-AMOUNT-RECEIVED
015000                      TO CT-AMOUNT-RECEIVED (CONTRACT-IDX).
015100
015200     PERFORM 0100-READ-INVOICE-WORK-RECORD.
015300
015400 0150-ROLL-UP-RECEIPTS-EXIT.
015500     EXIT.
015600*_______________________________________________________________
015700
015800 0300-COMPUTE-SETTLEMENT.
015900
016000*--- BUSINESS RULES - SETTLEMENT ENGINE -------------------------
016100*    COMMISSION IS CHARGED ON THE CONTRACTED GROSS-FEE, NOT ON
016200*    WHAT WAS ACTUALLY RECEIVED, AND IS ROUNDED HALF-UP.
016300
016400     COMPUTE W-COMMISSION-RAW ROUNDED =
016500        CT-GROSS-FEE (CONTRACT-IDX)
016600           * CT-COMMISSION-PCT (CONTRACT-IDX) / 100.
016700
016800     COMPUTE W-NET-PAYABLE-RAW =
016900        CT-AMOUNT-RECEIVED (CONTRACT-IDX) - W-COMMISSION-RAW.
017000
017100     MOVE SPACES              TO SETTLEMENT-RECORD.
017200     MOVE CT-CONTRACT-ID (CONTRACT-IDX)  TO SL-CONTRACT-ID.
017300     MOVE CT-ARTIST-ID (CONTRACT-IDX)    TO SL-ARTIST-ID.
017400     MOVE CT-GROSS-FEE (CONTRACT-IDX)    TO SL-GROSS-FEE.
017500     MOVE CT-AMOUNT-RECEIVED (CONTRACT-IDX)
017600                                          TO SL-AMOUNT-RECEIVED.
017700     MOVE W-COMMISSION-RAW               TO SL-COMMISSION-AMT.
017800
017900     IF W-NET-PAYABLE-RAW < 0
018000        MOVE ZERO TO SL-NET-PAYABLE
018100     ELSE
018200        MOVE W-NET-PAYABLE-UNSIGNED TO SL-NET-PAYABLE.
018300
018400     EVALUATE TRUE
018500        WHEN CT-AMOUNT-RECEIVED (CONTRACT-IDX) = ZERO
018600           MOVE "N" TO SL-SETTLE-STATUS
018700        WHEN CT-AMOUNT-RECEIVED (CONTRACT-IDX)
018800                = CT-GROSS-FEE (CONTRACT-IDX)
018900           MOVE "F" TO SL-SETTLE-STATUS
019000        WHEN CT-AMOUNT-RECEIVED (CONTRACT-IDX)
019100                > CT-GROSS-FEE (CONTRACT-IDX)
019200           MOVE "O" TO SL-SETTLE-STATUS
019300        WHEN OTHER
019400           MOVE "U" TO SL-SETTLE-STATUS
019500     END-EVALUATE.
019600
019700     WRITE SETTLEMENT-RECORD.
019800
019900     SET CONTRACT-IDX UP BY 1.
020000
020100 0300-COMPUTE-SETTLEMENT-EXIT.
020200     EXIT.
020300*_______________________________________________________________
020400
020500 0900-CLOSE-FILES.
020600
020650     IF W-CONTRACT-TABLE-COUNT = ZERO
020660        MOVE 16 TO RETURN-CODE.
020700     PERFORM WRITE-RUN-CONTROL-RECORD.
020800
020900     CLOSE CONTRACT-VALID-FILE.
021000     CLOSE INVOICE-WORK-FILE.
021100     CLOSE SETTLEMENT-FILE.
021200     CLOSE RUN-CONTROL-FILE.
021300
021400 0900-CLOSE-FILES-EXIT.
021500     EXIT.
021600*_______________________________________________________________
021700
021800 COPY "PLRUNCT.CBL".
021900 COPY "PL-FIND-CONTRACT.CBL".
