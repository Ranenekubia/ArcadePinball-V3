000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    invoice-importer.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  SHOWBOOK AGENCY - DATA PROCESSING.
000500 DATE-WRITTEN.  05/09/96.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*-------------------------------------------------------------
001000*    INVOICE-IMPORTER
001100*
001200*    SECOND STEP OF THE NIGHTLY SETTLEMENT RUN.  LOADS THE
001300*    VALID-CONTRACT WORK FILE INTO A TABLE (SAME TECHNIQUE AS
001400*    THE OLD VENDOR-NUMBER LOOK-UP, BUT AGAINST AN IN-MEMORY
001500*    TABLE INSTEAD OF A KEYED FILE), THEN READS THE INVOICES
001600*    INPUT FILE, VALIDATES EACH RECORD AGAINST IT, AND LOADS
001700*    ACCEPTED OPEN/PAID INVOICES INTO THE INVOICE WORK FILE.
001800*-------------------------------------------------------------
001900*    CHANGE LOG
002000*-------------------------------------------------------------
002100*    05/09/96  LF   CTR-0002  ORIGINAL VERSION - ADAPTED FROM
002200*                             THE OLD VOUCHER-MAINTENANCE ADD
002300*                             MODULE (VOUCHER LINKED TO A
002400*                             VENDOR NUMBER BECOMES INVOICE
002500*                             LINKED TO A CONTRACT NUMBER).
002600*    09/18/96  LF   CTR-0009  ASSUMES INVOICES ARRIVE SORTED
002700*                             ASCENDING BY INVOICE-NO, SAME
002800*                             AS THE CONTRACT FILE BY
002900*                             CONTRACT-ID - DUPLICATE CHECK
003000*                             IS A PREVIOUS-KEY COMPARE.
003100*    11/18/98  LF   CTR-0118  Y2K REVIEW - INVOICE-DATE AND
003200*                             DUE-DATE ARE ALREADY CCYYMMDD.
003300*                             NO CHANGE. SIGNED OFF.
003400*    04/30/99  RT   CTR-0126  CANCELLED (C) INVOICES WERE
003500*                             BEING COUNTED AS REJECTED - FIX:
003600*                             THEY HAVE THEIR OWN COUNTER AND
003700*                             ARE NOT AN EXCEPTION.
003800*    02/27/01  RT   CTR-0209  DUE-DATE >= INVOICE-DATE CHECK
003900*                             ADDED AFTER A BAD FEED SHOWED
004000*                             DUE DATES AHEAD OF THE INVOICE
004100*                             BEING POSTED.
004150*    06/30/03  DK   CTR-0206  PREVIOUS-INVOICE-NO, THE FOUR
004160*                             COUNTERS AND THE REJECT-REASON/
004170*                             SWITCH PAIR ARE STANDALONE FIELDS,
004180*                             NOT A GROUP - PUT BACK TO 77-LEVEL.
004185*    10/06/03  DK   CTR-0212  CALLED FROM THE BATCH DRIVER AS A
004186*                             SUBPROGRAM, SO STOP RUN AT 0000-
004187*                             MAIN-LINE WAS ENDING THE WHOLE JOB
004188*                             INSTEAD OF RETURNING TO THE
004189*                             DRIVER - CHANGED TO EXIT PROGRAM.
004190*                             ALSO SET RETURN-CODE TO 16 IN
004191*                             0900-CLOSE-FILES WHEN EVERY
004192*                             INVOICE ON THE FEED GOT REJECTED.
004200*-------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT INVOICE-FILE
005400            ASSIGN TO INVOICES
005500            ORGANIZATION IS LINE SEQUENTIAL.
005600
005700     COPY "SLCONTV.CBL".
005800     COPY "SLINVW.CBL".
005900     COPY "SLEXCP.CBL".
006000     COPY "SLRUNCT.CBL".
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  INVOICE-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 01  INVOICE-INPUT-RECORD.
006800     05  II-INVOICE-NO             PIC X(10).
006900     05  II-CONTRACT-ID            PIC X(08).
007000     05  II-INVOICE-DATE           PIC 9(08).
007100     05  II-DUE-DATE               PIC 9(08).
007200     05  II-INVOICE-AMOUNT         PIC 9(07)V99.
007300     05  II-INVOICE-STATUS         PIC X(01).
007400         88  II-STATUS-OPEN        VALUE "O".
007500         88  II-STATUS-PAID        VALUE "P".
007600         88  II-STATUS-CANCELLED   VALUE "C".
007700     05  FILLER                    PIC X(16).
007800
007900 COPY "FDCONTV.CBL".
008000 COPY "FDINVW.CBL".
008100 COPY "FDEXCP.CBL".
008200 COPY "FDRUNCT.CBL".
008300
008400 WORKING-STORAGE SECTION.
008500
008600 COPY "WSCASE01.CBL".
008700 COPY "WSCALDT.CBL".
008800 COPY "WSCONTT.CBL".
008900
009000 77  W-PREVIOUS-INVOICE-NO          PIC X(10) VALUE SPACES.
009100
009200 77  W-INVOICES-READ                PIC 9(07) COMP VALUE 0.
009300 77  W-INVOICES-ACCEPTED            PIC 9(07) COMP VALUE 0.
009400 77  W-INVOICES-REJECTED            PIC 9(07) COMP VALUE 0.
009500 77  W-INVOICES-CANCELLED           PIC 9(07) COMP VALUE 0.
009600
009700 77  W-REJECT-REASON                PIC X(50) VALUE SPACES.
009800 77  W-REJECT-SWITCH                PIC X(01) VALUE "N".
009900     88  RECORD-REJECTED             VALUE "Y".
010000
010100*_______________________________________________________________
010200
010300 PROCEDURE DIVISION.
010400
010500 0000-MAIN-LINE.
010600
010700     PERFORM 0010-OPEN-FILES.
010800     PERFORM 0050-LOAD-CONTRACT-TABLE
010900        THRU 0050-LOAD-CONTRACT-TABLE-EXIT
011000           UNTIL END-OF-FILE.
011100
011200     MOVE "N" TO W-END-OF-FILE.
011300     PERFORM 0150-READ-INVOICE-RECORD.
011400     PERFORM 0200-PROCESS-INVOICE-FILE
011500        THRU 0200-PROCESS-INVOICE-FILE-EXIT
011600           UNTIL END-OF-FILE.
011700
011800     PERFORM 0900-CLOSE-FILES.
011950
012000     EXIT PROGRAM.
012050     STOP RUN.
012100*_______________________________________________________________
012200
012300 0010-OPEN-FILES.
012400
012500     OPEN INPUT  CONTRACT-VALID-FILE.
012600     OPEN INPUT  INVOICE-FILE.
012700     OPEN OUTPUT INVOICE-WORK-FILE.
012800     OPEN EXTEND EXCEPTION-FILE.
012900     OPEN I-O    RUN-CONTROL-FILE.
013000
013100     PERFORM READ-RUN-CONTROL-RECORD.
013200
013300 0010-OPEN-FILES-EXIT.
013400     EXIT.
013500*_______________________________________________________________
013600
013700 0050-LOAD-CONTRACT-TABLE.
013800
013900     READ CONTRACT-VALID-FILE
014000        AT END
014100           MOVE "Y" TO W-END-OF-FILE
014200           GO TO 0050-LOAD-CONTRACT-TABLE-EXIT.
014300
014400     ADD 1 TO W-CONTRACT-TABLE-COUNT.
014500     MOVE CV-CONTRACT-ID    TO CT-CONTRACT-ID (W-CONTRACT-TABLE-COUNT).
014600     MOVE CV-ARTIST-ID      TO CT-ARTIST-ID (W-CONTRACT-TABLE-COUNT).
014700     MOVE CV-ARTIST-NAME    TO CT-ARTIST-NAME (W-CONTRACT-TABLE-COUNT).
014800     MOVE CV-VENUE-NAME     TO CT-VENUE-NAME (W-CONTRACT-TABLE-COUNT).
014900     MOVE CV-SHOW-DATE      TO CT-SHOW-DATE (W-CONTRACT-TABLE-COUNT).
015000     MOVE CV-GROSS-FEE      TO CT-GROSS-FEE (W-CONTRACT-TABLE-COUNT).
015100     MOVE CV-COMMISSION-PCT TO CT-COMMISSION-PCT (W-CONTRACT-TABLE-COUNT).
015200     MOVE ZERO              TO CT-AMOUNT-RECEIVED (W-CONTRACT-TABLE-COUNT).
015300
015400 0050-LOAD-CONTRACT-TABLE-EXIT.
015500     EXIT.
015600*_______________________________________________________________
015700
015800 0150-READ-INVOICE-RECORD.
015900
016000     READ INVOICE-FILE
016100        AT END
016200           MOVE "Y" TO W-END-OF-FILE.
016300
016400 0150-READ-INVOICE-RECORD-EXIT.
016500     EXIT.
016600*_______________________________________________________________
016700
016800 0200-PROCESS-INVOICE-FILE.
016900
017000     ADD 1 TO W-INVOICES-READ.
017100
017200     IF II-STATUS-CANCELLED
017300        ADD 1 TO W-INVOICES-CANCELLED
017400     ELSE
017500        PERFORM 0300-VALIDATE-INVOICE
017600        IF RECORD-REJECTED
017700           ADD 1 TO W-INVOICES-REJECTED
017800           MOVE "RJ"              TO EX-TYPE
017900           MOVE II-INVOICE-NO     TO EX-KEY
018000           MOVE II-INVOICE-AMOUNT TO EX-AMOUNT
018100           MOVE W-REJECT-REASON   TO EX-TEXT
018200           PERFORM WRITE-EXCEPTION-RECORD
018300        ELSE
018400           ADD 1 TO W-INVOICES-ACCEPTED
018500           MOVE II-INVOICE-NO TO W-PREVIOUS-INVOICE-NO
018600           PERFORM 0400-WRITE-INVOICE-WORK-RECORD.
018700
018800     PERFORM 0150-READ-INVOICE-RECORD.
018900
019000 0200-PROCESS-INVOICE-FILE-EXIT.
019100     EXIT.
019200*_______________________________________________________________
019300
019400 0300-VALIDATE-INVOICE.
019500
019600*--- BUSINESS RULES - INVOICE IMPORTER --------------------------
019700
019800     MOVE "N" TO W-REJECT-SWITCH.
019900     MOVE SPACES TO W-REJECT-REASON.
020000
020100     IF II-INVOICE-NO = SPACES
020200        MOVE "Y" TO W-REJECT-SWITCH
020300        MOVE "INVOICE-NO IS BLANK" TO W-REJECT-REASON
020400        GO TO 0300-VALIDATE-INVOICE-EXIT.
020500
020600     IF II-INVOICE-NO = W-PREVIOUS-INVOICE-NO
020700        MOVE "Y" TO W-REJECT-SWITCH
020800        MOVE "DUPLICATE INVOICE-NO" TO W-REJECT-REASON
020900        GO TO 0300-VALIDATE-INVOICE-EXIT.
021000
021100     MOVE II-CONTRACT-ID TO FC-SEARCH-CONTRACT-ID.
021200     PERFORM FIND-CONTRACT-IN-TABLE.
021300     IF NOT FOUND-CONTRACT
021400        MOVE "Y" TO W-REJECT-SWITCH
021500        MOVE "CONTRACT-ID NOT FOUND IN CONTRACT TABLE"
021600                                 TO W-REJECT-REASON
021700        GO TO 0300-VALIDATE-INVOICE-EXIT.
021800
021900     IF II-INVOICE-AMOUNT IS NOT NUMERIC
022000        OR II-INVOICE-AMOUNT NOT > ZERO
022100        MOVE "Y" TO W-REJECT-SWITCH
022200        MOVE "INVOICE-AMOUNT MUST BE NUMERIC AND GREATER THAN ZERO"
022300                                 TO W-REJECT-REASON
022400        GO TO 0300-VALIDATE-INVOICE-EXIT.
022500
022600     IF NOT II-STATUS-OPEN AND NOT II-STATUS-PAID
022700        MOVE "Y" TO W-REJECT-SWITCH
022800        MOVE "INVOICE-STATUS MUST BE O, P, OR C"
022900                                 TO W-REJECT-REASON
023000        GO TO 0300-VALIDATE-INVOICE-EXIT.
023100
023200     MOVE II-INVOICE-DATE TO CALDT-DATE-CCYY-MM-DD.
023300     PERFORM VALIDATE-CALENDAR-DATE.
023400     IF NOT CALDT-VALID
023500        MOVE "Y" TO W-REJECT-SWITCH
023600        MOVE "INVOICE-DATE IS NOT A VALID CALENDAR DATE"
023700                                 TO W-REJECT-REASON
023800        GO TO 0300-VALIDATE-INVOICE-EXIT.
023900
024000     MOVE II-DUE-DATE TO CALDT-DATE-CCYY-MM-DD.
024100     PERFORM VALIDATE-CALENDAR-DATE.
024200     IF NOT CALDT-VALID
024300        MOVE "Y" TO W-REJECT-SWITCH
024400        MOVE "DUE-DATE IS NOT A VALID CALENDAR DATE"
024500                                 TO W-REJECT-REASON
024600        GO TO 0300-VALIDATE-INVOICE-EXIT.
024700
024800     IF II-DUE-DATE < II-INVOICE-DATE
024900        MOVE "Y" TO W-REJECT-SWITCH
025000        MOVE "DUE-DATE IS EARLIER THAN INVOICE-DATE"
025100                                 TO W-REJECT-REASON.
025200
025300 0300-VALIDATE-INVOICE-EXIT.
025400     EXIT.
025500*_______________________________________________________________
025600
025700 0400-WRITE-INVOICE-WORK-RECORD.
025800
025900     MOVE SPACES              TO INVOICE-WORK-RECORD.
026000     MOVE II-INVOICE-NO      TO IW-INVOICE-NO.
026100     MOVE II-CONTRACT-ID     TO IW-CONTRACT-ID.
026200     MOVE II-INVOICE-DATE    TO IW-INVOICE-DATE.
026300     MOVE II-DUE-DATE        TO IW-DUE-DATE.
026400     MOVE II-INVOICE-AMOUNT  TO IW-INVOICE-AMOUNT.
026500     MOVE ZERO               TO IW-AMOUNT-RECEIVED.
026600     MOVE II-INVOICE-STATUS  TO IW-INVOICE-STATUS.
026700
026800     WRITE INVOICE-WORK-RECORD.
026900
027000 0400-WRITE-INVOICE-WORK-RECORD-EXIT.
027100     EXIT.
027200*_______________________________________________________________
027300
027400 0900-CLOSE-FILES.
027500
027600     MOVE W-INVOICES-READ      TO RC-INVOICES-READ.
027700     MOVE W-INVOICES-ACCEPTED  TO RC-INVOICES-ACCEPTED.
027800     MOVE W-INVOICES-REJECTED  TO RC-INVOICES-REJECTED.
027900     MOVE W-INVOICES-CANCELLED TO RC-INVOICES-CANCELLED.
028000     PERFORM WRITE-RUN-CONTROL-RECORD.
028050
028060     IF W-INVOICES-READ > ZERO
028070        AND W-INVOICES-REJECTED = W-INVOICES-READ
028080        MOVE 16 TO RETURN-CODE.
028100
028200     CLOSE CONTRACT-VALID-FILE.
028300     CLOSE INVOICE-FILE.
028400     CLOSE INVOICE-WORK-FILE.
028500     CLOSE EXCEPTION-FILE.
028600     CLOSE RUN-CONTROL-FILE.
028700
028800 0900-CLOSE-FILES-EXIT.
028900     EXIT.
029000*_______________________________________________________________
029100
029200 COPY "PLCALDT.CBL".
029300 COPY "PLEXCPT.CBL".
029400 COPY "PLRUNCT.CBL".
029500 COPY "PL-FIND-CONTRACT.CBL".
