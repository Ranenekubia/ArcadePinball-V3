000100*-------------------------------------------------------------
000200*    WSCASE01.CBL  -  COMMON WORKING-STORAGE
000300*
000400*    SMALL BLOCK OF FIELDS EVERY PHASE PROGRAM IN THE
000500*    SETTLEMENT BATCH NEEDS: THE SEQUENTIAL END-OF-FILE
000600*    SWITCH AND THE RUN DATE.  COPIED BY EVERY PHASE PROGRAM,
000700*    THE SAME WAY THE OLD INTERACTIVE PROGRAMS ALL COPIED
000800*    THIS MEMBER FOR THEIR SCREEN-HANDLING SWITCHES.
000900*-------------------------------------------------------------
001000*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION (SCREEN
001100*                               SWITCHES, INTERACTIVE USE).
001200*    1996-04-02  LF   CTR-0001  REWORKED FOR THE BATCH RUN -
001300*                               SCREEN FIELDS REMOVED, RUN-
001400*                               DATE AND EOF SWITCH ADDED.
001500*    1998-11-18  LF   CTR-0118  Y2K REVIEW - W-RUN-DATE WAS A
001600*                               TWO-DIGIT-YEAR FIELD GOOD ONLY
001700*                               TO 1999.  WIDENED TO CCYY AND
001800*                               EVERY CALLER SWITCHED TO
001900*                               ACCEPT ... FROM DATE YYYYMMDD.
001950*    1999-06-30  LF   CTR-0129  W-END-OF-FILE AND WS-RUNCTL-
001955*                               STATUS ARE STANDALONE SWITCHES,
001960*                               NOT GROUP ITEMS - CHANGED BOTH
001965*                               BACK TO 77-LEVEL.
002000*-------------------------------------------------------------
002100 77  W-END-OF-FILE                PIC X(01) VALUE "N".
002200     88  END-OF-FILE               VALUE "Y".
002300
002400 01  W-RUN-DATE.
002500     05  W-RUN-DATE-CCYY           PIC 9(04).
002600     05  W-RUN-DATE-MM             PIC 9(02).
002700     05  W-RUN-DATE-DD             PIC 9(02).
002800 01  W-RUN-DATE-NUMERIC REDEFINES W-RUN-DATE
002900                                   PIC 9(08).
003000
003100 77  WS-RUNCTL-STATUS              PIC X(02) VALUE "00".
003200     88  RUNCTL-OK                 VALUE "00".
