000100*-------------------------------------------------------------
000200*    PLCALDT.CBL  -  VALIDATE-CALENDAR-DATE PARAGRAPH
000300*
000400*    CALLER MOVES THE DATE TO CALDT-DATE-CCYY-MM-DD AND
000500*    PERFORMS VALIDATE-CALENDAR-DATE; CALDT-VALID COMES BACK
000600*    "Y" ONLY IF THE MONTH IS 01-12 AND THE DAY IS IN RANGE
000700*    FOR THAT MONTH, WITH FEBRUARY CAPPED AT 29 (NO 100/400
000800*    YEAR LEAP-YEAR REFINEMENT - THE OLD ROUTINE NEVER HAD
000900*    ONE EITHER).
001000*-------------------------------------------------------------
001100*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION.
001200*-------------------------------------------------------------
001300 VALIDATE-CALENDAR-DATE.
001400
001500     MOVE "N" TO W-CALDT-VALID.
001600
001700     IF CALDT-MM IS NOT NUMERIC
001800        OR CALDT-MM < 01
001900        OR CALDT-MM > 12
002000        GO TO VALIDATE-CALENDAR-DATE-EXIT.
002100
002200     MOVE CALDT-MAX-DAY (CALDT-MM) TO CALDT-MAX-DAY-FOR-MONTH.
002300
002400     IF CALDT-MM = 02
002500        DIVIDE CALDT-CCYY BY 4 GIVING CALDT-LEAP-REMAINDER
002600                                REMAINDER CALDT-LEAP-REMAINDER
002700        IF CALDT-LEAP-REMAINDER = 0
002800           MOVE 29 TO CALDT-MAX-DAY-FOR-MONTH.
002900
003000     IF CALDT-DD IS NOT NUMERIC
003100        OR CALDT-DD < 01
003200        OR CALDT-DD > CALDT-MAX-DAY-FOR-MONTH
003300        GO TO VALIDATE-CALENDAR-DATE-EXIT.
003400
003500     MOVE "Y" TO W-CALDT-VALID.
003600
003700 VALIDATE-CALENDAR-DATE-EXIT.
003800     EXIT.
