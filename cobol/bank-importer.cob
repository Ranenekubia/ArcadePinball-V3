000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    bank-importer.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  SHOWBOOK AGENCY - DATA PROCESSING.
000500 DATE-WRITTEN.  06/14/96.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*-------------------------------------------------------------
001000*    BANK-IMPORTER
001100*
001200*    THIRD STEP OF THE NIGHTLY SETTLEMENT RUN.  READS THE
001300*    BANK STATEMENT TRANSACTIONS INPUT FILE, VALIDATES EACH
001400*    RECORD, AND LOADS ACCEPTED CREDIT TRANSACTIONS INTO THE
001500*    BANK-CREDIT WORK FILE FOR THE PAYMENT MATCHER.  DEBIT
001600*    TRANSACTIONS ARE COUNTED ONLY - THEY BELONG TO THE
001700*    OUTGOING-PAYMENTS SIDE OF THE HOUSE, NOT TO SETTLEMENT.
001800*-------------------------------------------------------------
001900*    CHANGE LOG
002000*-------------------------------------------------------------
002100*    06/14/96  LF   CTR-0003  ORIGINAL VERSION - ADAPTED FROM
002200*                             THE OLD PAYMENT-MODE EDIT LOGIC
002300*                             (DEBIT/CREDIT INDICATOR CHECK
002400*                             REPLACES THE OLD PAYMENT-TYPE
002500*                             INDICATOR CHECK).
002600*    09/23/97  LF   CTR-0076  DEBIT COUNT WAS BEING DROPPED ON
002700*                             THE FLOOR - NOW ROLLED INTO THE
002800*                             RUN-CONTROL RECORD LIKE EVERY
002900*                             OTHER COUNTER.
003000*    11/18/98  LF   CTR-0118  Y2K REVIEW - TXN-DATE IS ALREADY
003100*                             CCYYMMDD.  NO CHANGE.  SIGNED
003200*                             OFF.
003300*    05/02/99  RT   CTR-0126  TXN-AMOUNT ZERO CHECK WAS USING
003400*                             "NOT > ZERO" AHEAD OF THE NUMERIC
003500*                             TEST - SAME BUG AS THE CONTRACT
003600*                             IMPORTER HAD, FIXED THE SAME WAY.
003650*    06/30/99  LF   CTR-0129  SWITCHED THE COUNTERS AND THE
003660*                             REJECT-REASON/SWITCH PAIR BACK TO
003670*                             77-LEVEL - THEY ARE STANDALONE
003680*                             FIELDS, NOT A GROUP.
003685*    10/06/03  DK   CTR-0212  CALLED FROM THE BATCH DRIVER AS A
003686*                             SUBPROGRAM, SO STOP RUN AT 0000-
003687*                             MAIN-LINE WAS ENDING THE WHOLE JOB
003688*                             INSTEAD OF RETURNING TO THE
003689*                             DRIVER - CHANGED TO EXIT PROGRAM.
003690*                             ALSO SET RETURN-CODE TO 16 IN
003691*                             0900-CLOSE-FILES WHEN EVERY
003692*                             TRANSACTION ON THE FEED GOT
003693*                             REJECTED.
003700*-------------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT BANK-TXN-FILE
004900            ASSIGN TO BANKTXNS
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     COPY "SLBANKV.CBL".
005300     COPY "SLEXCP.CBL".
005400     COPY "SLRUNCT.CBL".
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  BANK-TXN-FILE
006000     LABEL RECORDS ARE STANDARD.
006100 01  BANK-TXN-INPUT-RECORD.
006200     05  BI-TXN-ID                 PIC X(10).
006300     05  BI-TXN-DATE                PIC 9(08).
006400     05  BI-TXN-AMOUNT              PIC 9(07)V99.
006500     05  BI-TXN-DRCR                PIC X(01).
006600         88  BI-TXN-CREDIT          VALUE "C".
006700         88  BI-TXN-DEBIT           VALUE "D".
006800     05  BI-TXN-REFERENCE           PIC X(30).
006900     05  FILLER                     PIC X(12).
007000
007100 COPY "FDBANKV.CBL".
007200 COPY "FDEXCP.CBL".
007300 COPY "FDRUNCT.CBL".
007400
007500 WORKING-STORAGE SECTION.
007600
007700 COPY "WSCASE01.CBL".
007800 COPY "WSCALDT.CBL".
007900
008000 77  W-BANKTXNS-READ               PIC 9(07) COMP VALUE 0.
008100 77  W-BANK-CREDITS                PIC 9(07) COMP VALUE 0.
008200 77  W-BANK-DEBITS                 PIC 9(07) COMP VALUE 0.
008300 77  W-BANK-REJECTED               PIC 9(07) COMP VALUE 0.
008400
008500 77  W-REJECT-REASON               PIC X(50) VALUE SPACES.
008600 77  W-REJECT-SWITCH               PIC X(01) VALUE "N".
008700     88  RECORD-REJECTED            VALUE "Y".
008800
008900*_______________________________________________________________
009000
009100 PROCEDURE DIVISION.
009200
009300 0000-MAIN-LINE.
009400
009500     PERFORM 0010-OPEN-FILES.
009600     PERFORM 0100-PROCESS-BANK-TXN-FILE
009700        THRU 0100-PROCESS-BANK-TXN-FILE-EXIT
009800           UNTIL END-OF-FILE.
009900     PERFORM 0900-CLOSE-FILES.
009950
010000     EXIT PROGRAM.
010050     STOP RUN.
010200*_______________________________________________________________
010300
010400 0010-OPEN-FILES.
010500
010600     OPEN INPUT  BANK-TXN-FILE.
010700     OPEN OUTPUT BANK-CREDIT-WORK-FILE.
010800     OPEN EXTEND EXCEPTION-FILE.
010900     OPEN I-O    RUN-CONTROL-FILE.
011000
011100     PERFORM READ-RUN-CONTROL-RECORD.
011200     PERFORM 0050-READ-BANK-TXN-RECORD.
011300
011400 0010-OPEN-FILES-EXIT.
011500     EXIT.
011600*_______________________________________________________________
011700
011800 0050-READ-BANK-TXN-RECORD.
011900
012000     READ BANK-TXN-FILE
012100        AT END
012200           MOVE "Y" TO W-END-OF-FILE.
012300
012400 0050-READ-BANK-TXN-RECORD-EXIT.
012500     EXIT.
012600*_______________________________________________________________
012700
012800 0100-PROCESS-BANK-TXN-FILE.
012900
013000     ADD 1 TO W-BANKTXNS-READ.
013100     PERFORM 0200-VALIDATE-BANK-TXN.
013200
013300     IF RECORD-REJECTED
013400        ADD 1 TO W-BANK-REJECTED
013500        MOVE "RJ"              TO EX-TYPE
013600        MOVE BI-TXN-ID         TO EX-KEY
013700        MOVE BI-TXN-AMOUNT     TO EX-AMOUNT
013800        MOVE W-REJECT-REASON   TO EX-TEXT
013900        PERFORM WRITE-EXCEPTION-RECORD
014000     ELSE
014100        IF BI-TXN-CREDIT
014200           ADD 1 TO W-BANK-CREDITS
014300           PERFORM 0400-WRITE-BANK-CREDIT-WORK-RECORD
014400        ELSE
014500           ADD 1 TO W-BANK-DEBITS.
014600
014700     PERFORM 0050-READ-BANK-TXN-RECORD.
014800
014900 0100-PROCESS-BANK-TXN-FILE-EXIT.
015000     EXIT.
015100*_______________________________________________________________
015200
015300 0200-VALIDATE-BANK-TXN.
015400
015500*--- BUSINESS RULES - BANK IMPORTER -----------------------------
015600
015700     MOVE "N" TO W-REJECT-SWITCH.
015800     MOVE SPACES TO W-REJECT-REASON.
015900
016000     IF BI-TXN-AMOUNT IS NOT NUMERIC
016100        OR BI-TXN-AMOUNT NOT > ZERO
016200        MOVE "Y" TO W-REJECT-SWITCH
016300        MOVE "TXN-AMOUNT MUST BE NUMERIC AND GREATER THAN ZERO"
016400                                 TO W-REJECT-REASON
016500        GO TO 0200-VALIDATE-BANK-TXN-EXIT.
016600
016700     IF NOT BI-TXN-CREDIT AND NOT BI-TXN-DEBIT
016800        MOVE "Y" TO W-REJECT-SWITCH
016900        MOVE "TXN-DRCR MUST BE C OR D" TO W-REJECT-REASON
017000        GO TO 0200-VALIDATE-BANK-TXN-EXIT.
017100
017200     MOVE BI-TXN-DATE TO CALDT-DATE-CCYY-MM-DD.
017300     PERFORM VALIDATE-CALENDAR-DATE.
017400     IF NOT CALDT-VALID
017500        MOVE "Y" TO W-REJECT-SWITCH
017600        MOVE "TXN-DATE IS NOT A VALID CALENDAR DATE"
017700                                 TO W-REJECT-REASON.
017800
017900 0200-VALIDATE-BANK-TXN-EXIT.
018000     EXIT.
018100*_______________________________________________________________
018200
018300 0400-WRITE-BANK-CREDIT-WORK-RECORD.
018400
018500     MOVE SPACES               TO BANK-CREDIT-WORK-RECORD.
018600     MOVE BI-TXN-ID           TO BV-TXN-ID.
018700     MOVE BI-TXN-DATE         TO BV-TXN-DATE.
018800     MOVE BI-TXN-AMOUNT       TO BV-TXN-AMOUNT.
018900     MOVE BI-TXN-REFERENCE    TO BV-TXN-REFERENCE.
019000
019100     WRITE BANK-CREDIT-WORK-RECORD.
019200
019300 0400-WRITE-BANK-CREDIT-WORK-RECORD-EXIT.
019400     EXIT.
019500*_______________________________________________________________
019600
019700 0900-CLOSE-FILES.
019800
019900     MOVE W-BANKTXNS-READ      TO RC-BANKTXNS-READ.
020000     MOVE W-BANK-CREDITS       TO RC-BANK-CREDITS.
020100     MOVE W-BANK-DEBITS        TO RC-BANK-DEBITS.
020200     MOVE W-BANK-REJECTED      TO RC-BANK-REJECTED.
020300     PERFORM WRITE-RUN-CONTROL-RECORD.
020350
020360     IF W-BANKTXNS-READ > ZERO
020370        AND W-BANK-REJECTED = W-BANKTXNS-READ
020380        MOVE 16 TO RETURN-CODE.
020400
020500     CLOSE BANK-TXN-FILE.
020600     CLOSE BANK-CREDIT-WORK-FILE.
020700     CLOSE EXCEPTION-FILE.
020800     CLOSE RUN-CONTROL-FILE.
020900
021000 0900-CLOSE-FILES-EXIT.
021100     EXIT.
021200*_______________________________________________________________
021300
021400 COPY "PLCALDT.CBL".
021500 COPY "PLEXCPT.CBL".
021600 COPY "PLRUNCT.CBL".
