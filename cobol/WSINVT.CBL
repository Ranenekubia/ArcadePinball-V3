000100*-------------------------------------------------------------
000200*    WSINVT.CBL  -  IN-MEMORY INVOICE TABLE
000300*
000400*    LOADED ONCE PER RUN FROM INVOICE-WORK-FILE (WHICH THE
000500*    INVOICE IMPORTER WRITES IN INVOICE-NO ORDER) AND
000600*    SEARCHED WITH SEARCH ALL THROUGH PL-FIND-INVOICE.CBL -
000700*    SAME IN-MEMORY-TABLE IDEA AS WSCONTT.CBL, ONE LEVEL
000800*    DOWN.  IT-AMOUNT-RECEIVED IS UPDATED IN PLACE BY THE
000900*    PAYMENT MATCHER AS REFERENCE AND AMOUNT MATCHES ARE
001000*    APPLIED, THEN THE WHOLE TABLE IS REWRITTEN BACK OUT TO
001100*    INVOICE-WORK-FILE AT END OF RUN FOR THE SETTLEMENT
001200*    ENGINE TO READ.
001300*-------------------------------------------------------------
001400*    1997-09-23  LF   CTR-0076  ORIGINAL VERSION.
001450*    1999-06-30  LF   CTR-0129  FC-SEARCH-INVOICE-NO, W-FOUND-
001460*                               INVOICE, W-AMOUNT-MATCH-COUNT
001470*                               AND W-AMOUNT-MATCH-IDX PUT BACK
001480*                               TO 77-LEVEL - PLAIN SCRATCH
001490*                               FIELDS, NOT PART OF THE TABLE.
001500*-------------------------------------------------------------
001600 01  W-INVOICE-TABLE-COUNT          PIC 9(05) COMP VALUE 0.
001700
001800 01  INVOICE-TABLE.
001900     05  INVOICE-TABLE-ENTRY OCCURS 1 TO 6000 TIMES
002000                          DEPENDING ON W-INVOICE-TABLE-COUNT
002100                          ASCENDING KEY IS IT-INVOICE-NO
002200                          INDEXED BY INVOICE-IDX.
002300         10  IT-INVOICE-NO          PIC X(10).
002400         10  IT-CONTRACT-ID         PIC X(08).
002500         10  IT-INVOICE-DATE        PIC 9(08).
002600         10  IT-DUE-DATE            PIC 9(08).
002700         10  IT-INVOICE-AMOUNT      PIC 9(07)V99.
002800         10  IT-AMOUNT-RECEIVED     PIC 9(07)V99.
002900         10  IT-STATUS              PIC X(01).
003000             88  IT-STATUS-OPEN     VALUE "O".
003100             88  IT-STATUS-PAID     VALUE "P".
003150         10  FILLER                 PIC X(10).
003200
003300 77  FC-SEARCH-INVOICE-NO           PIC X(10).
003400 77  W-FOUND-INVOICE                PIC X(01).
003500     88  FOUND-INVOICE                VALUE "Y".
003600
003700 77  W-AMOUNT-MATCH-COUNT           PIC 9(03) COMP VALUE 0.
003800 77  W-AMOUNT-MATCH-IDX             PIC 9(05) COMP VALUE 0.
