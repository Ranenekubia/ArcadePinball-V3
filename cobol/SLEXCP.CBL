000100*-------------------------------------------------------------
000200*    SLEXCP.CBL  -  SELECT CLAUSE FOR THE EXCEPTION FILE
000300*-------------------------------------------------------------
000400*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION.
000500*-------------------------------------------------------------
000600     SELECT EXCEPTION-FILE
000700            ASSIGN TO EXCEPTS
000800            ORGANIZATION IS LINE SEQUENTIAL.
