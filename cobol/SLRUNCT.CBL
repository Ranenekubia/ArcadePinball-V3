000100*-------------------------------------------------------------
000200*    SLRUNCT.CBL  -  SELECT CLAUSE FOR THE RUN-CONTROL FILE
000300*-------------------------------------------------------------
000400*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION.
000500*-------------------------------------------------------------
000600     SELECT RUN-CONTROL-FILE
000700            ASSIGN TO RUNCTL
000800            ORGANIZATION IS INDEXED
000900            ACCESS MODE IS RANDOM
001000            RECORD KEY IS RC-RUN-KEY
001100            FILE STATUS IS WS-RUNCTL-STATUS.
