000100*-------------------------------------------------------------
000200*    SLSETLS.CBL  -  SELECT CLAUSES FOR THE SETTLEMENT SORT
000300*                    AND THE SORTED SETTLEMENT WORK FILE
000400*-------------------------------------------------------------
000500*    1996-07-08  LF   CTR-0005  ORIGINAL VERSION.
000600*-------------------------------------------------------------
000700     SELECT SORT-FILE
000800            ASSIGN TO "sort-file.tmp".
000900
001000     SELECT SETTLEMENT-SORTED-FILE
001100            ASSIGN TO SETTSRT
001200            ORGANIZATION IS LINE SEQUENTIAL.
