000100*-------------------------------------------------------------
000200*    WSCONTT.CBL  -  IN-MEMORY CONTRACT TABLE
000300*
000400*    LOADED ONCE PER RUN (CONTRACT-VALID-FILE ARRIVES IN
000500*    CONTRACT-ID ORDER ALREADY, SO THE TABLE COMES UP PRE-
000600*    SORTED) AND SEARCHED WITH SEARCH ALL THROUGH
000700*    PL-FIND-CONTRACT.CBL.  USED BY THE INVOICE IMPORTER
000800*    (EXISTENCE CHECK ONLY), THE SETTLEMENT ENGINE
000900*    (RECEIPT ACCUMULATION) AND THE SETTLEMENT REPORT
001000*    (ARTIST/VENUE/SHOW-DATE FOR THE PRINTED LINE).
001100*-------------------------------------------------------------
001200*    1997-02-11  LF   CTR-0043  ORIGINAL VERSION.
001300*    1997-03-05  LF   CTR-0005  ADDED THE CT-SHOW-DATE-R
001400*                               REDEFINES SO THE SETTLEMENT
001500*                               REPORT CAN EDIT MM/DD/CCYY
001600*                               WITHOUT REFERENCE MODIFICATION.
001650*    1999-06-30  LF   CTR-0129  FC-SEARCH-CONTRACT-ID AND
001660*                               W-FOUND-CONTRACT PUT BACK TO
001670*                               77-LEVEL - PLAIN SCRATCH FIELDS,
001680*                               NOT PART OF THE TABLE GROUP.
001700*-------------------------------------------------------------
001800 01  W-CONTRACT-TABLE-COUNT         PIC 9(05) COMP VALUE 0.
001900
002000 01  CONTRACT-TABLE.
002100     05  CONTRACT-TABLE-ENTRY OCCURS 1 TO 4000 TIMES
002200                          DEPENDING ON W-CONTRACT-TABLE-COUNT
002300                          ASCENDING KEY IS CT-CONTRACT-ID
002400                          INDEXED BY CONTRACT-IDX.
002500         10  CT-CONTRACT-ID         PIC X(08).
002600         10  CT-ARTIST-ID           PIC X(06).
002700         10  CT-ARTIST-NAME         PIC X(20).
002800         10  CT-VENUE-NAME          PIC X(20).
002900         10  CT-SHOW-DATE           PIC 9(08).
003000         10  CT-SHOW-DATE-R REDEFINES CT-SHOW-DATE.
003100             15  CT-SHOW-DATE-CCYY   PIC 9(04).
003200             15  CT-SHOW-DATE-MM     PIC 9(02).
003300             15  CT-SHOW-DATE-DD     PIC 9(02).
003400         10  CT-GROSS-FEE           PIC 9(07)V99.
003500         10  CT-COMMISSION-PCT      PIC 9(02)V99.
003600         10  CT-AMOUNT-RECEIVED     PIC 9(07)V99.
003650         10  FILLER                 PIC X(10).
003700
003800 77  FC-SEARCH-CONTRACT-ID          PIC X(08).
003900 77  W-FOUND-CONTRACT               PIC X(01).
004000     88  FOUND-CONTRACT              VALUE "Y".
