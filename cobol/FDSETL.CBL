000100*-------------------------------------------------------------
000200*    FDSETL.CBL  -  SETTLEMENT OUTPUT FILE  (FD)
000300*
000400*    ONE RECORD PER CONTRACT, WRITTEN BY THE SETTLEMENT
000500*    ENGINE IN CONTRACT-ID ORDER; SORTED TO ARTIST-ID ORDER
000600*    AND PRINTED BY THE SETTLEMENT REPORT.
000700*-------------------------------------------------------------
000800*    1996-07-01  LF   CTR-0004  ORIGINAL VERSION.
000900*-------------------------------------------------------------
001000 FD  SETTLEMENT-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  SETTLEMENT-RECORD.
001300     05  SL-CONTRACT-ID           PIC X(08).
001400     05  SL-ARTIST-ID             PIC X(06).
001500     05  SL-GROSS-FEE             PIC 9(07)V99.
001600     05  SL-AMOUNT-RECEIVED       PIC 9(07)V99.
001700     05  SL-COMMISSION-AMT        PIC 9(07)V99.
001800     05  SL-NET-PAYABLE           PIC 9(07)V99.
001900     05  SL-SETTLE-STATUS         PIC X(01).
002000         88  SL-FULLY-SETTLED     VALUE "F".
002100         88  SL-UNDERPAID         VALUE "U".
002200         88  SL-OVERPAID          VALUE "O".
002300         88  SL-NOTHING-RECEIVED  VALUE "N".
002400     05  FILLER                   PIC X(29).
