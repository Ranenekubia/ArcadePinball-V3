000100*-------------------------------------------------------------
000200*    FDBANKV.CBL  -  VALID BANK-CREDIT WORK FILE  (FD)
000300*
000400*    WRITTEN BY THE BANK IMPORTER FOR EVERY ACCEPTED BANK
000500*    CREDIT TRANSACTION.  DEBITS NEVER REACH THIS FILE.  READ
000600*    BY THE PAYMENT MATCHER IN FILE ORDER, WHICH IS THE ORDER
000700*    MATCHING MUST HONOUR.
000800*-------------------------------------------------------------
000900*    1996-06-14  LF   CTR-0003  ORIGINAL VERSION.
001000*    1998-11-18  LF   CTR-0118  Y2K - BV-TXN-DATE WIDENED.
001100*-------------------------------------------------------------
001200 FD  BANK-CREDIT-WORK-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 01  BANK-CREDIT-WORK-RECORD.
001500     05  BV-TXN-ID                PIC X(10).
001600     05  BV-TXN-DATE               PIC 9(08).
001700     05  FILLER REDEFINES BV-TXN-DATE.
001800         10  BV-TXN-DATE-CCYY     PIC 9(04).
001900         10  BV-TXN-DATE-MM       PIC 9(02).
002000         10  BV-TXN-DATE-DD       PIC 9(02).
002100     05  BV-TXN-AMOUNT             PIC 9(07)V99.
002200     05  BV-TXN-REFERENCE         PIC X(30).
002300     05  FILLER                   PIC X(17).
