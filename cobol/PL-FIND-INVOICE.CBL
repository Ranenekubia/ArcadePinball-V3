000100*-------------------------------------------------------------
000200*    PL-FIND-INVOICE.CBL  -  FIND-INVOICE-IN-TABLE PARAGRAPH
000300*
000400*    CALLER MOVES THE CANDIDATE KEY TO FC-SEARCH-INVOICE-NO
000500*    AND PERFORMS FIND-INVOICE-IN-TABLE; W-FOUND-INVOICE
000600*    COMES BACK "Y" WITH INVOICE-TABLE-ENTRY (INVOICE-IDX)
000700*    SET.  USED BOTH FOR THE REFERENCE SCAN (EXACT 10-BYTE
000800*    SUBSTRING MATCH) AND FOR APPLYING A CONFIRMED MATCH.
000900*-------------------------------------------------------------
001000*    1997-09-23  LF   CTR-0076  ORIGINAL VERSION.
001100*-------------------------------------------------------------
001200 FIND-INVOICE-IN-TABLE.
001300
001400     MOVE "N" TO W-FOUND-INVOICE.
001500     SET INVOICE-IDX TO 1.
001600
001700     SEARCH ALL INVOICE-TABLE-ENTRY
001800        AT END
001900           MOVE "N" TO W-FOUND-INVOICE
002000        WHEN IT-INVOICE-NO (INVOICE-IDX) = FC-SEARCH-INVOICE-NO
002100           MOVE "Y" TO W-FOUND-INVOICE.
002200
002300 FIND-INVOICE-IN-TABLE-EXIT.
002400     EXIT.
