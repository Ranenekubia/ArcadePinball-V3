000100*-------------------------------------------------------------
000200*    SLBANKV.CBL  -  SELECT CLAUSE FOR THE BANK-CREDIT WORK
000300*                    FILE
000400*-------------------------------------------------------------
000500*    1996-06-14  LF   CTR-0003  ORIGINAL VERSION.
000600*-------------------------------------------------------------
000700     SELECT BANK-CREDIT-WORK-FILE
000800            ASSIGN TO BANKWRK
000900            ORGANIZATION IS LINE SEQUENTIAL.
