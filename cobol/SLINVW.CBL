000100*-------------------------------------------------------------
000200*    SLINVW.CBL  -  SELECT CLAUSE FOR THE INVOICE WORK FILE
000300*-------------------------------------------------------------
000400*    1996-05-09  LF   CTR-0002  ORIGINAL VERSION.
000500*-------------------------------------------------------------
000600     SELECT INVOICE-WORK-FILE
000700            ASSIGN TO INVOIWRK
000800            ORGANIZATION IS LINE SEQUENTIAL.
