000100*-------------------------------------------------------------
000200*    SLCONTV.CBL  -  SELECT CLAUSE FOR THE VALID-CONTRACT
000300*                    WORK FILE
000400*-------------------------------------------------------------
000500*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION.
000600*-------------------------------------------------------------
000700     SELECT CONTRACT-VALID-FILE
000800            ASSIGN TO CONTRVAL
000900            ORGANIZATION IS LINE SEQUENTIAL.
