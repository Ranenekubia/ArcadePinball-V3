000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    contract-importer.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  SHOWBOOK AGENCY - DATA PROCESSING.
000500 DATE-WRITTEN.  04/02/96.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*-------------------------------------------------------------
001000*    CONTRACT-IMPORTER
001100*
001200*    FIRST STEP OF THE NIGHTLY SETTLEMENT RUN.  READS THE
001300*    CONTRACTS INPUT FILE (ONE RECORD PER BOOKED SHOW),
001400*    VALIDATES EACH RECORD AND LOADS THE ACCEPTED ONES INTO
001500*    THE VALID-CONTRACT WORK FILE FOR THE REST OF THE RUN.
001600*    REJECTS ARE WRITTEN TO THE EXCEPTION FILE AS TYPE "RJ".
001700*-------------------------------------------------------------
001800*    CHANGE LOG
001900*-------------------------------------------------------------
002000*    04/02/96  LF   CTR-0001  ORIGINAL VERSION - WRITTEN AS
002100*                             PART OF THE SETTLEMENT BATCH
002200*                             REWRITE OF THE OLD VENDOR-
002300*                             MAINTENANCE ADD-MODULE SHELL.
002400*    09/18/96  LF   CTR-0009  ADDED THE DUPLICATE CONTRACT-ID
002500*                             CHECK (INPUT IS SORTED, SO A
002600*                             DUPLICATE IS JUST THE PREVIOUS
002700*                             KEY REPEATED).
002800*    02/04/97  RT   CTR-0037  COMMISSION-PCT RANGE CHECK WAS
002900*                             ACCEPTING NEGATIVE RATES -
003000*                             FIXED, SEE VALIDATE-CONTRACT.
003100*    11/18/98  LF   CTR-0118  Y2K REVIEW - SHOW-DATE AND THE
003200*                             WORK-FILE COPY OF IT ARE BOTH
003300*                             FOUR-DIGIT YEAR.  NO CHANGE
003400*                             NEEDED HERE, RECORD ALREADY
003500*                             CCYYMMDD.  SIGNED OFF.
003600*    06/30/00  RT   CTR-0151  GROSS-FEE ZERO CHECK WAS USING
003700*                             "NOT > ZERO"; COBOL TREATS A
003800*                             NON-NUMERIC FIELD AS NOT
003900*                             GREATER THAN ZERO TOO, WHICH
004000*                             MASKED BAD DATA.  NUMERIC TEST
004100*                             NOW RUNS FIRST.
004200*    03/14/03  DK   CTR-0203  MINOR - REJECT COUNT WAS NOT
004300*                             BEING REWRITTEN TO THE RUN-
004400*                             CONTROL FILE ON A ROLLED-BACK
004500*                             RESTART.  NO FIX NEEDED AFTER
004600*                             REVIEW; RUN IS SINGLE-PASS.
004620*    07/15/03  DK   CTR-0206  PREVIOUS-CONTRACT-ID, THE THREE
004640*                             COUNTERS AND THE REJECT-REASON/
004660*                             SWITCH PAIR ARE STANDALONE FIELDS,
004680*                             NOT A GROUP - PUT BACK TO 77-LEVEL.
004685*    10/06/03  DK   CTR-0212  CALLED FROM THE BATCH DRIVER AS A
004686*                             SUBPROGRAM, SO STOP RUN AT 0000-
004687*                             MAIN-LINE WAS ENDING THE WHOLE JOB
004688*                             INSTEAD OF RETURNING TO THE
004689*                             DRIVER - CHANGED TO EXIT PROGRAM.
004690*                             ALSO SET RETURN-CODE TO 16 IN
004691*                             0900-CLOSE-FILES WHEN EVERY
004692*                             CONTRACT ON THE FEED GOT REJECTED,
004693*                             SO THE DRIVER ACTUALLY SEES A BAD
004694*                             RUN AND STOPS THE CHAIN.
004700*-------------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT CONTRACT-FILE
005900            ASSIGN TO CONTRACTS
006000            ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     COPY "SLCONTV.CBL".
006300     COPY "SLEXCP.CBL".
006400     COPY "SLRUNCT.CBL".
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  CONTRACT-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  CONTRACT-INPUT-RECORD.
007200     05  CI-CONTRACT-ID            PIC X(08).
007300     05  CI-ARTIST-ID              PIC X(06).
007400     05  CI-ARTIST-NAME            PIC X(20).
007500     05  CI-VENUE-NAME             PIC X(20).
007600     05  CI-SHOW-DATE              PIC 9(08).
007700     05  CI-GROSS-FEE              PIC 9(07)V99.
007800     05  CI-COMMISSION-PCT         PIC 9(02)V99.
007900     05  FILLER                    PIC X(05).
008000
008100 COPY "FDCONTV.CBL".
008200 COPY "FDEXCP.CBL".
008300 COPY "FDRUNCT.CBL".
008400
008500 WORKING-STORAGE SECTION.
008600
008700 COPY "WSCASE01.CBL".
008800 COPY "WSCALDT.CBL".
008900
009000 77  W-PREVIOUS-CONTRACT-ID        PIC X(08) VALUE SPACES.
009100
009200 77  W-CONTRACTS-READ              PIC 9(07) COMP VALUE 0.
009300 77  W-CONTRACTS-ACCEPTED          PIC 9(07) COMP VALUE 0.
009400 77  W-CONTRACTS-REJECTED          PIC 9(07) COMP VALUE 0.
009500
009600 77  W-REJECT-REASON               PIC X(50) VALUE SPACES.
009700 77  W-REJECT-SWITCH               PIC X(01) VALUE "N".
009800     88  RECORD-REJECTED            VALUE "Y".
009900
010000*_______________________________________________________________
010100
010200 PROCEDURE DIVISION.
010300
010400 0000-MAIN-LINE.
010500
010600     PERFORM 0010-OPEN-FILES.
010700     PERFORM 0100-PROCESS-CONTRACT-FILE
010800        THRU 0100-PROCESS-CONTRACT-FILE-EXIT
010900           UNTIL END-OF-FILE.
011000     PERFORM 0900-CLOSE-FILES.
011050
011100     EXIT PROGRAM.
011200     STOP RUN.
011300*_______________________________________________________________
011400
011500 0010-OPEN-FILES.
011600
011700     OPEN INPUT  CONTRACT-FILE.
011800     OPEN OUTPUT CONTRACT-VALID-FILE.
011900     OPEN OUTPUT EXCEPTION-FILE.
012000     OPEN I-O    RUN-CONTROL-FILE.
012100
012200     PERFORM READ-RUN-CONTROL-RECORD.
012300     PERFORM 0050-READ-CONTRACT-RECORD.
012400
012500 0010-OPEN-FILES-EXIT.
012600     EXIT.
012700*_______________________________________________________________
012800
012900 0050-READ-CONTRACT-RECORD.
013000
013100     READ CONTRACT-FILE
013200        AT END
013300           MOVE "Y" TO W-END-OF-FILE.
013400
013500 0050-READ-CONTRACT-RECORD-EXIT.
013600     EXIT.
013700*_______________________________________________________________
013800
013900 0100-PROCESS-CONTRACT-FILE.
014000
014100     ADD 1 TO W-CONTRACTS-READ.
014200     PERFORM 0200-VALIDATE-CONTRACT.
014300
014400     IF RECORD-REJECTED
014500        ADD 1 TO W-CONTRACTS-REJECTED
014600        MOVE "RJ"              TO EX-TYPE
014700        MOVE CI-CONTRACT-ID    TO EX-KEY
014800        MOVE CI-GROSS-FEE      TO EX-AMOUNT
014900        MOVE W-REJECT-REASON   TO EX-TEXT
015000        PERFORM WRITE-EXCEPTION-RECORD
015100     ELSE
015200        ADD 1 TO W-CONTRACTS-ACCEPTED
015300        MOVE CI-CONTRACT-ID TO W-PREVIOUS-CONTRACT-ID
015400        PERFORM 0400-WRITE-VALID-CONTRACT.
015500
015600     PERFORM 0050-READ-CONTRACT-RECORD.
015700
015800 0100-PROCESS-CONTRACT-FILE-EXIT.
015900     EXIT.
016000*_______________________________________________________________
016100
016200 0200-VALIDATE-CONTRACT.
016300
016400*--- BUSINESS RULES - CONTRACT IMPORTER -----------------------
016500
016600     MOVE "N" TO W-REJECT-SWITCH.
016700     MOVE SPACES TO W-REJECT-REASON.
016800
016900     IF CI-CONTRACT-ID = SPACES
017000        MOVE "Y" TO W-REJECT-SWITCH
017100        MOVE "CONTRACT-ID IS BLANK" TO W-REJECT-REASON
017200        GO TO 0200-VALIDATE-CONTRACT-EXIT.
017300
017400     IF CI-CONTRACT-ID = W-PREVIOUS-CONTRACT-ID
017500        MOVE "Y" TO W-REJECT-SWITCH
017600        MOVE "DUPLICATE CONTRACT-ID" TO W-REJECT-REASON
017700        GO TO 0200-VALIDATE-CONTRACT-EXIT.
017800
017900     MOVE CI-SHOW-DATE TO CALDT-DATE-CCYY-MM-DD.
018000     PERFORM VALIDATE-CALENDAR-DATE.
018100     IF NOT CALDT-VALID
018200        MOVE "Y" TO W-REJECT-SWITCH
018300        MOVE "SHOW-DATE IS NOT A VALID CALENDAR DATE"
018400                                 TO W-REJECT-REASON
018500        GO TO 0200-VALIDATE-CONTRACT-EXIT.
018600
018700     IF CI-GROSS-FEE IS NOT NUMERIC
018800        OR CI-GROSS-FEE NOT > ZERO
018900        MOVE "Y" TO W-REJECT-SWITCH
019000        MOVE "GROSS-FEE MUST BE NUMERIC AND GREATER THAN ZERO"
019100                                 TO W-REJECT-REASON
019200        GO TO 0200-VALIDATE-CONTRACT-EXIT.
019300
019400     IF CI-COMMISSION-PCT IS NOT NUMERIC
019500        OR CI-COMMISSION-PCT > 50.00
019600        MOVE "Y" TO W-REJECT-SWITCH
019700        MOVE "COMMISSION-PCT MUST BE 00.00 THROUGH 50.00"
019800                                 TO W-REJECT-REASON.
019900
020000 0200-VALIDATE-CONTRACT-EXIT.
020100     EXIT.
020200*_______________________________________________________________
020300
020400 0400-WRITE-VALID-CONTRACT.
020500
020600     MOVE SPACES               TO CONTRACT-WORK-RECORD.
020700     MOVE CI-CONTRACT-ID      TO CV-CONTRACT-ID.
020800     MOVE CI-ARTIST-ID        TO CV-ARTIST-ID.
020900     MOVE CI-ARTIST-NAME      TO CV-ARTIST-NAME.
021000     MOVE CI-VENUE-NAME       TO CV-VENUE-NAME.
021100     MOVE CI-SHOW-DATE        TO CV-SHOW-DATE.
021200     MOVE CI-GROSS-FEE        TO CV-GROSS-FEE.
021300     MOVE CI-COMMISSION-PCT   TO CV-COMMISSION-PCT.
021400     MOVE ZERO                TO CV-AMOUNT-RECEIVED.
021500
021600     WRITE CONTRACT-WORK-RECORD.
021700
021800 0400-WRITE-VALID-CONTRACT-EXIT.
021900     EXIT.
022000*_______________________________________________________________
022100
022200 0900-CLOSE-FILES.
022300
022400     MOVE W-CONTRACTS-READ     TO RC-CONTRACTS-READ.
022500     MOVE W-CONTRACTS-ACCEPTED TO RC-CONTRACTS-ACCEPTED.
022600     MOVE W-CONTRACTS-REJECTED TO RC-CONTRACTS-REJECTED.
022700     PERFORM WRITE-RUN-CONTROL-RECORD.
022750
022760     IF W-CONTRACTS-READ > ZERO
022770        AND W-CONTRACTS-REJECTED = W-CONTRACTS-READ
022780        MOVE 16 TO RETURN-CODE.
022800
022900     CLOSE CONTRACT-FILE.
023000     CLOSE CONTRACT-VALID-FILE.
023100     CLOSE EXCEPTION-FILE.
023200     CLOSE RUN-CONTROL-FILE.
023300
023400 0900-CLOSE-FILES-EXIT.
023500     EXIT.
023600*_______________________________________________________________
023700
023800 COPY "PLCALDT.CBL".
023900 COPY "PLEXCPT.CBL".
024000 COPY "PLRUNCT.CBL".
