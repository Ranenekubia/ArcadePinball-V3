000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    settlement-report.
000300 AUTHOR.        L. FORTUNATO.
000400 INSTALLATION.  SHOWBOOK AGENCY - DATA PROCESSING.
000500 DATE-WRITTEN.  07/08/96.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800
000900*-------------------------------------------------------------
001000*    SETTLEMENT-REPORT
001100*
001200*    LAST STEP OF THE NIGHTLY SETTLEMENT RUN.  SORTS THE
001300*    SETTLEMENT FILE INTO ARTIST-ID ORDER, PRINTS THE 132-
001400*    COLUMN SETTLEMENT REPORT WITH AN ARTIST CONTROL BREAK
001500*    AND A GRAND TOTAL, AND FINISHES WITH THE TRAILER BLOCK
001600*    OF RUN STATISTICS CARRIED ON THE RUN-CONTROL RECORD.
001700*    VENUE NAME, SHOW DATE AND ARTIST NAME ARE NOT CARRIED
001800*    ON THE SETTLEMENT RECORD ITSELF, SO THE CONTRACT FILE
001900*    IS RELOADED INTO A TABLE AND LOOKED UP BY CONTRACT-ID
002000*    FOR EVERY PRINTED LINE, THE SAME WAY THE OLD PAID-
002100*    VOUCHER REPORT LOOKED UP THE VENDOR NAME BY NUMBER.
002200*-------------------------------------------------------------
002300*    CHANGE LOG
002400*-------------------------------------------------------------
002500*    07/08/96  LF   CTR-0005  ORIGINAL VERSION - ADAPTED FROM
002600*                             THE OLD DEDUCTIBLES-REPORT SORT
002700*                             AND CONTROL-BREAK SHELL (PAID
002800*                             DATE BREAK BECOMES ARTIST-ID
002900*                             BREAK).
003000*    09/30/96  LF   CTR-0011  PAGE-FULL TEST WAS FIRING ONE
003100*                             LINE LATE AND RUNNING A DETAIL
003200*                             PAIR OFF THE BOTTOM OF THE
003300*                             FORM - TIGHTENED IN PRINT-ONE-
003400*                             SETTLEMENT-LINE.
003500*    11/18/98  LF   CTR-0118  Y2K REVIEW - NO FOUR-DIGIT YEAR
003600*                             PRINTS ON THIS REPORT OTHER
003700*                             THAN THE RUN DATE, WHICH WAS
003800*                             ALREADY CCYY.  NO CHANGE.
003900*    02/14/01  RT   CTR-0211  GRAND TOTAL LINE WAS PRINTING
004000*                             EVEN WHEN THE SETTLEMENT FILE
004100*                             WAS EMPTY - SUPPRESSED, SEE
004200*                             0000-MAIN-LINE.
004250*    09/22/03  DK   CTR-0206  THE ARTIST/PAGE/TOTAL SCRATCH
004260*                             FIELDS BELOW RPT-BLANK-LINE ARE
004270*                             ALL STANDALONE WORK FIELDS, NOT A
004280*                             GROUP - PUT BACK TO 77-LEVEL.
004285*    10/06/03  DK   CTR-0212  CALLED FROM THE BATCH DRIVER AS A
004286*                             SUBPROGRAM, SO STOP RUN AT 0000-
004287*                             MAIN-LINE WAS ENDING THE WHOLE JOB
004288*                             INSTEAD OF RETURNING TO THE
004289*                             DRIVER - CHANGED TO EXIT PROGRAM.
004291*                             ALSO SET RETURN-CODE TO 16 WHEN
004292*                             NO SETTLEMENTS PRINTED - DRIVER
004293*                             NEEDS TO SEE A BLANK REPORT AS A
004294*                             BAD RUN, NOT A CLEAN ONE.
004296*    10/06/03  DK   CTR-0212  FORMS GROUP CONFIRMED THE PRINTER
004297*                             FORM TAKES 60 LINES, NOT 55 -
004298*                             PAGE-FULL WAS BREAKING FIVE LINES
004299*                             EARLY.  CORRECTED.
004300*-------------------------------------------------------------
004400
004500 ENVIRONMENT DIVISION.
004600
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     COPY "SLCONTV.CBL".
005500     COPY "SLSETL.CBL".
005600     COPY "SLSETLS.CBL".
005700     COPY "SLRUNCT.CBL".
005800
005900     SELECT SETTLEMENT-PRINT-FILE
006000            ASSIGN TO SETTRPT
006100            ORGANIZATION IS LINE SEQUENTIAL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 COPY "FDCONTV.CBL".
006700 COPY "FDSETL.CBL".
006800 COPY "FDSETLS.CBL".
006900 COPY "FDRUNCT.CBL".
007000
007100 FD  SETTLEMENT-PRINT-FILE
007200     LABEL RECORDS ARE OMITTED.
007300 01  SETTLEMENT-PRINT-RECORD       PIC X(132).
007400
007500 WORKING-STORAGE SECTION.
007600
007700 COPY "WSCASE01.CBL".
007800 COPY "WSCONTT.CBL".
007900
008000 01  RPT-TITLE-LINE.
008100     05  FILLER                   PIC X(45) VALUE SPACES.
008200     05  FILLER                   PIC X(28)
008300                           VALUE "SETTLEMENT REPORT - SHOWBOOK".
008400     05  FILLER                   PIC X(34) VALUE SPACES.
008500     05  FILLER                   PIC X(06) VALUE "DATE: ".
008600     05  RPT-RUN-DATE-MM          PIC 99.
008700     05  FILLER                   PIC X(01) VALUE "/".
008800     05  RPT-RUN-DATE-DD          PIC 99.
008900     05  FILLER                   PIC X(01) VALUE "/".
009000     05  RPT-RUN-DATE-CCYY        PIC 9999.
009100     05  FILLER                   PIC X(09) VALUE SPACES.
009200
009300 01  RPT-TITLE-LINE-2.
009400     05  FILLER                   PIC X(50) VALUE SPACES.
009500     05  FILLER                   PIC X(06) VALUE "PAGE: ".
009600     05  RPT-PAGE-NO              PIC ZZZ9.
009700     05  FILLER                   PIC X(72) VALUE SPACES.
009800
009900 01  RPT-COLUMN-HEADING-1.
010000     05  FILLER                   PIC X(09) VALUE "CONTRACT ".
010100     05  FILLER                   PIC X(21) VALUE "VENUE".
010200     05  FILLER                   PIC X(13) VALUE "SHOW DATE".
010300     05  FILLER                   PIC X(15) VALUE "GROSS FEE".
010400     05  FILLER                   PIC X(15) VALUE "RECEIVED".
010500     05  FILLER                   PIC X(15) VALUE "COMMISSION".
010600     05  FILLER                   PIC X(15) VALUE "NET PAYABLE".
010700     05  FILLER                   PIC X(04) VALUE "ST".
010800     05  FILLER                   PIC X(25) VALUE SPACES.
010900
011000 01  RPT-COLUMN-HEADING-2.
011100     05  FILLER                   PIC X(09) VALUE "========".
011200     05  FILLER                   PIC X(21) VALUE "=====".
011300     05  FILLER                   PIC X(13) VALUE "=========".
011400     05  FILLER                   PIC X(15) VALUE "==========".
011500     05  FILLER                   PIC X(15) VALUE "========".
011600     05  FILLER                   PIC X(15) VALUE "==========".
011700     05  FILLER                   PIC X(15) VALUE "===========".
011800     05  FILLER                   PIC X(04) VALUE "==".
011900     05  FILLER                   PIC X(25) VALUE SPACES.
012000
012100 01  RPT-ARTIST-HEADER-LINE.
012200     05  FILLER                   PIC X(04) VALUE SPACES.
012300     05  FILLER                   PIC X(08) VALUE "ARTIST: ".
012400     05  RPT-AH-ARTIST-ID         PIC X(06).
012500     05  FILLER                   PIC X(02) VALUE SPACES.
012600     05  RPT-AH-ARTIST-NAME       PIC X(20).
012700     05  FILLER                   PIC X(92) VALUE SPACES.
012800
012900 01  RPT-DETAIL-LINE.
013000     05  RPT-D-CONTRACT-ID        PIC X(09).
013100     05  RPT-D-VENUE-NAME         PIC X(21).
013200     05  RPT-D-SHOW-DATE-MM       PIC 99.
013300     05  FILLER                   PIC X(01) VALUE "/".
013400     05  RPT-D-SHOW-DATE-DD       PIC 99.
013500     05  FILLER                   PIC X(01) VALUE "/".
013600     05  RPT-D-SHOW-DATE-CCYY     PIC 9999.
013700     05  FILLER                   PIC X(03) VALUE SPACES.
013800     05  RPT-D-GROSS-FEE          PIC Z,ZZZ,ZZ9.99.
013900     05  FILLER                   PIC X(03) VALUE SPACES.
014000     05  RPT-D-AMOUNT-RECEIVED    PIC Z,ZZZ,ZZ9.99.
014100     05  FILLER                   PIC X(03) VALUE SPACES.
014200     05  RPT-D-COMMISSION-AMT     PIC Z,ZZZ,ZZ9.99.
014300     05  FILLER                   PIC X(03) VALUE SPACES.
014400     05  RPT-D-NET-PAYABLE        PIC Z,ZZZ,ZZ9.99.
014500     05  FILLER                   PIC X(03) VALUE SPACES.
014600     05  RPT-D-SETTLE-STATUS      PIC X(01).
014700     05  FILLER                   PIC X(03) VALUE SPACES.
014800     05  FILLER                   PIC X(25) VALUE SPACES.
014900
015000 01  RPT-TOTAL-LINE.
015100     05  FILLER                   PIC X(09) VALUE SPACES.
015200     05  RPT-T-LABEL              PIC X(21).
015300     05  FILLER                   PIC X(13) VALUE SPACES.
015400     05  RPT-T-GROSS-FEE          PIC Z,ZZZ,ZZ9.99.
015500     05  FILLER                   PIC X(03) VALUE SPACES.
015600     05  RPT-T-AMOUNT-RECEIVED    PIC Z,ZZZ,ZZ9.99.
015700     05  FILLER                   PIC X(03) VALUE SPACES.
015800     05  RPT-T-COMMISSION-AMT     PIC Z,ZZZ,ZZ9.99.
015900     05  FILLER                   PIC X(03) VALUE SPACES.
016000     05  RPT-T-NET-PAYABLE        PIC Z,ZZZ,ZZ9.99.
016100     05  FILLER                   PIC X(03) VALUE SPACES.
016200     05  FILLER                   PIC X(04) VALUE SPACES.
016300     05  FILLER                   PIC X(25) VALUE SPACES.
016400
016500 01  RPT-TRAILER-TITLE-LINE.
016600     05  FILLER                   PIC X(04) VALUE SPACES.
016700     05  FILLER                   PIC X(30)
016800                          VALUE "IMPORT AND MATCH STATISTICS".
016900     05  FILLER                   PIC X(98) VALUE SPACES.
017000
017100 01  RPT-TRAILER-LINE.
017200     05  FILLER                   PIC X(04) VALUE SPACES.
017300     05  RPT-TR-LABEL             PIC X(40).
017400     05  RPT-TR-COUNT             PIC ZZZ,ZZZ,ZZ9.
017500     05  FILLER                   PIC X(77) VALUE SPACES.
017600
017700 01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.
017800
017900 77  W-CURRENT-ARTIST-ID           PIC X(06) VALUE SPACES.
018000 77  W-FIRST-ARTIST-SWITCH         PIC X(01) VALUE "Y".
018100     88  FIRST-ARTIST-OF-GROUP      VALUE "Y".
018200
018300 77  W-PRINTED-LINES                PIC 9(02) COMP VALUE 0.
018400     88  PAGE-FULL                  VALUE 60 THRU 99.
018500
018600 77  W-PAGE-NUMBER                  PIC 9(04) COMP VALUE 0.
018700
018800 77  W-ANY-SETTLEMENTS              PIC X(01) VALUE "N".
018900     88  ANY-SETTLEMENTS-PRINTED     VALUE "Y".
019000
019100 77  W-ARTIST-TOTAL-GROSS-FEE       PIC S9(09)V99 VALUE 0.
019200 77  W-ARTIST-TOTAL-RECEIVED        PIC S9(09)V99 VALUE 0.
019300 77  W-ARTIST-TOTAL-COMMISSION      PIC S9(09)V99 VALUE 0.
019400 77  W-ARTIST-TOTAL-NET-PAYABLE     PIC S9(09)V99 VALUE 0.
019500
019600 77  W-GRAND-TOTAL-GROSS-FEE        PIC S9(09)V99 VALUE 0.
019700 77  W-GRAND-TOTAL-RECEIVED         PIC S9(09)V99 VALUE 0.
019800 77  W-GRAND-TOTAL-COMMISSION       PIC S9(09)V99 VALUE 0.
019900 77  W-GRAND-TOTAL-NET-PAYABLE      PIC S9(09)V99 VALUE 0.
020000
020100*_______________________________________________________________
020200
020300 PROCEDURE DIVISION.
020400
020500 0000-MAIN-LINE.
020600
020700     SORT SORT-FILE
020800        ON ASCENDING KEY SRT-ARTIST-ID SRT-CONTRACT-ID
020900        USING SETTLEMENT-FILE
021000        GIVING SETTLEMENT-SORTED-FILE.
021100
021200     PERFORM 0010-OPEN-FILES.
021300     PERFORM 0020-LOAD-CONTRACT-TABLE
021400        THRU 0020-LOAD-CONTRACT-TABLE-EXIT
021500           UNTIL END-OF-FILE.
021600
021700     MOVE "N" TO W-END-OF-FILE.
021800     PERFORM 0100-READ-SORTED-SETTLEMENT-RECORD.
021900     PERFORM 0600-PRINT-HEADINGS.
022000
022100     PERFORM 0200-PRINT-ALL-SETTLEMENTS-BY-ARTIST
022200        THRU 0200-PRINT-ALL-SETTLEMENTS-BY-ARTIST-EXIT
022300           UNTIL END-OF-FILE.
022400
022500     IF ANY-SETTLEMENTS-PRINTED
022600        PERFORM 0500-PRINT-GRAND-TOTAL
022650     ELSE
022660        MOVE 16 TO RETURN-CODE.
022700
022800     PERFORM 0800-PRINT-TRAILER-BLOCK.
022900     PERFORM 0900-CLOSE-FILES.
023050
023100     EXIT PROGRAM.
023150     STOP RUN.
023200*_______________________________________________________________
023300
023400 0010-OPEN-FILES.
023500
023600     OPEN INPUT  CONTRACT-VALID-FILE.
023700     OPEN INPUT  SETTLEMENT-SORTED-FILE.
023800     OPEN OUTPUT SETTLEMENT-PRINT-FILE.
023900     OPEN INPUT  RUN-CONTROL-FILE.
024000
024100     PERFORM READ-RUN-CONTROL-RECORD.
024200     ACCEPT W-RUN-DATE-NUMERIC FROM DATE YYYYMMDD.
024300     MOVE W-RUN-DATE-MM   TO RPT-RUN-DATE-MM.
024400     MOVE W-RUN-DATE-DD   TO RPT-RUN-DATE-DD.
024500     MOVE W-RUN-DATE-CCYY TO RPT-RUN-DATE-CCYY.
024600
024700 0010-OPEN-FILES-EXIT.
024800     EXIT.
024900*_______________________________________________________________
025000
025100 0020-LOAD-CONTRACT-TABLE.
025200
025300     READ CONTRACT-VALID-FILE
025400        AT END
025500           MOVE "Y" TO W-END-OF-FILE
025600           GO TO 0020-LOAD-CONTRACT-TABLE-EXIT.
025700
025800     ADD 1 TO W-CONTRACT-TABLE-COUNT.
025900     MOVE CV-CONTRACT-ID    TO CT-CONTRACT-ID (W-CONTRACT-TABLE-COUNT).
026000     MOVE CV-ARTIST-ID      TO CT-ARTIST-ID (W-CONTRACT-TABLE-COUNT).
026100     MOVE CV-ARTIST-NAME    TO CT-ARTIST-NAME (W-CONTRACT-TABLE-COUNT).
026200     MOVE CV-VENUE-NAME     TO CT-VENUE-NAME (W-CONTRACT-TABLE-COUNT).
026300     MOVE CV-SHOW-DATE      TO CT-SHOW-DATE (W-CONTRACT-TABLE-COUNT).
026400     MOVE CV-GROSS-FEE      TO CT-GROSS-FEE (W-CONTRACT-TABLE-COUNT).
026500     MOVE CV-COMMISSION-PCT TO CT-COMMISSION-PCT (W-CONTRACT-TABLE-COUNT).
026600     MOVE CV-AMOUNT-RECEIVED
026700                            TO CT-AMOUNT-RECEIVED (W-CONTRACT-TABLE-COUNT).
026800
026900 0020-LOAD-CONTRACT-TABLE-EXIT.
027000     EXIT.
027100*_______________________________________________________________
027200
027300 0100-READ-SORTED-SETTLEMENT-RECORD.
027400
027500     READ SETTLEMENT-SORTED-FILE
027600        AT END
027700           MOVE "Y" TO W-END-OF-FILE.
027800
027900 0100-READ-SORTED-SETTLEMENT-RECORD-EXIT.
028000     EXIT.
028100*_______________________________________________________________
028200
028300 0200-PRINT-ALL-SETTLEMENTS-BY-ARTIST.
028400
028500*    DRIVES 0300-PRINT-ONE-SETTLEMENT-LINE ACROSS EVERY
028600*    CONTRACT FOR THE CURRENT ARTIST, THEN FALLS THROUGH
028700*    TO THE ARTIST TOTAL LINE - THIS PARAGRAPH IS PERFORMED
028800*    ONCE PER ARTIST GROUP.
028900
029000     MOVE "Y" TO W-ANY-SETTLEMENTS.
029100     MOVE SS-ARTIST-ID TO W-CURRENT-ARTIST-ID.
029200     MOVE 0 TO W-ARTIST-TOTAL-GROSS-FEE
029300               W-ARTIST-TOTAL-RECEIVED
029400               W-ARTIST-TOTAL-COMMISSION
029500               W-ARTIST-TOTAL-NET-PAYABLE.
029600     MOVE "Y" TO W-FIRST-ARTIST-SWITCH.
029700
029800     PERFORM 0300-PRINT-ONE-SETTLEMENT-LINE
029900        THRU 0300-PRINT-ONE-SETTLEMENT-LINE-EXIT
030000           UNTIL SS-ARTIST-ID NOT = W-CURRENT-ARTIST-ID
030100              OR END-OF-FILE.
030200
030300     PERFORM 0400-PRINT-ARTIST-TOTAL-LINE.
030400
030500 0200-PRINT-ALL-SETTLEMENTS-BY-ARTIST-EXIT.
030600     EXIT.
030700*_______________________________________________________________
030800
030900 0300-PRINT-ONE-SETTLEMENT-LINE.
031000
031100     IF PAGE-FULL
031200        PERFORM 0600-PRINT-HEADINGS.
031300
031400     MOVE SS-CONTRACT-ID TO FC-SEARCH-CONTRACT-ID.
031500     PERFORM FIND-CONTRACT-IN-TABLE.
031600
031700     MOVE SPACES TO RPT-DETAIL-LINE.
031800     MOVE SS-CONTRACT-ID TO RPT-D-CONTRACT-ID.
031900
032000     IF FOUND-CONTRACT
032100        MOVE CT-VENUE-NAME (CONTRACT-IDX) TO RPT-D-VENUE-NAME
032200        MOVE CT-SHOW-DATE-MM (CONTRACT-IDX) TO RPT-D-SHOW-DATE-MM
032300        MOVE CT-SHOW-DATE-DD (CONTRACT-IDX) TO RPT-D-SHOW-DATE-DD
032400        MOVE CT-SHOW-DATE-CCYY (CONTRACT-IDX) TO RPT-D-SHOW-DATE-CCYY
032500     ELSE
032600        MOVE "** CONTRACT NOT FOUND **" TO RPT-D-VENUE-NAME.
032700
032800     IF FIRST-ARTIST-OF-GROUP
032900        PERFORM 0320-PRINT-ARTIST-HEADER-LINE.
033000
033100     MOVE SS-GROSS-FEE         TO RPT-D-GROSS-FEE.
033200     MOVE SS-AMOUNT-RECEIVED   TO RPT-D-AMOUNT-RECEIVED.
033300     MOVE SS-COMMISSION-AMT    TO RPT-D-COMMISSION-AMT.
033400     MOVE SS-NET-PAYABLE       TO RPT-D-NET-PAYABLE.
033500     MOVE SS-SETTLE-STATUS     TO RPT-D-SETTLE-STATUS.
033600
033700     MOVE RPT-DETAIL-LINE TO SETTLEMENT-PRINT-RECORD.
033800     WRITE SETTLEMENT-PRINT-RECORD.
033900     ADD 1 TO W-PRINTED-LINES.
034000
034100     ADD SS-GROSS-FEE       TO W-ARTIST-TOTAL-GROSS-FEE.
034200     ADD SS-AMOUNT-RECEIVED TO W-ARTIST-TOTAL-RECEIVED.
034300     ADD SS-COMMISSION-AMT  TO W-ARTIST-TOTAL-COMMISSION.
034400     ADD SS-NET-PAYABLE     TO W-ARTIST-TOTAL-NET-PAYABLE.
034500
034600     PERFORM 0100-READ-SORTED-SETTLEMENT-RECORD.
034700
034800 0300-PRINT-ONE-SETTLEMENT-LINE-EXIT.
034900     EXIT.
035000*_______________________________________________________________
035100
035200 0320-PRINT-ARTIST-HEADER-LINE.
035300
035400     MOVE CT-ARTIST-NAME (CONTRACT-IDX) TO RPT-AH-ARTIST-NAME.
035500     MOVE W-CURRENT-ARTIST-ID           TO RPT-AH-ARTIST-ID.
035600     MOVE RPT-ARTIST-HEADER-LINE TO SETTLEMENT-PRINT-RECORD.
035700     WRITE SETTLEMENT-PRINT-RECORD.
035800     ADD 1 TO W-PRINTED-LINES.
035900     MOVE "N" TO W-FIRST-ARTIST-SWITCH.
036000
036100 0320-PRINT-ARTIST-HEADER-LINE-EXIT.
036200     EXIT.
036300*_______________________________________________________________
036400
036500 0400-PRINT-ARTIST-TOTAL-LINE.
036600
036700     MOVE SPACES              TO RPT-TOTAL-LINE.
036800     MOVE "ARTIST TOTAL"      TO RPT-T-LABEL.
036900     MOVE W-ARTIST-TOTAL-GROSS-FEE      TO RPT-T-GROSS-FEE.
037000     MOVE W-ARTIST-TOTAL-RECEIVED       TO RPT-T-AMOUNT-RECEIVED.
037100     MOVE W-ARTIST-TOTAL-COMMISSION     TO RPT-T-COMMISSION-AMT.
037200     MOVE W-ARTIST-TOTAL-NET-PAYABLE    TO RPT-T-NET-PAYABLE.
037300
037400     MOVE RPT-BLANK-LINE TO SETTLEMENT-PRINT-RECORD.
037500     WRITE SETTLEMENT-PRINT-RECORD.
037600     MOVE RPT-TOTAL-LINE TO SETTLEMENT-PRINT-RECORD.
037700     WRITE SETTLEMENT-PRINT-RECORD.
037800     ADD 2 TO W-PRINTED-LINES.
037900
038000     ADD W-ARTIST-TOTAL-GROSS-FEE   TO W-GRAND-TOTAL-GROSS-FEE.
038100     ADD W-ARTIST-TOTAL-RECEIVED    TO W-GRAND-TOTAL-RECEIVED.
038200     ADD W-ARTIST-TOTAL-COMMISSION  TO W-GRAND-TOTAL-COMMISSION.
038300     ADD W-ARTIST-TOTAL-NET-PAYABLE TO W-GRAND-TOTAL-NET-PAYABLE.
038400
038500 0400-PRINT-ARTIST-TOTAL-LINE-EXIT.
038600     EXIT.
038700*_______________________________________________________________
038800
038900 0500-PRINT-GRAND-TOTAL.
039000
039100     MOVE SPACES              TO RPT-TOTAL-LINE.
039200     MOVE "GRAND TOTAL"       TO RPT-T-LABEL.
039300     MOVE W-GRAND-TOTAL-GROSS-FEE    TO RPT-T-GROSS-FEE.
039400     MOVE W-GRAND-TOTAL-RECEIVED     TO RPT-T-AMOUNT-RECEIVED.
039500     MOVE W-GRAND-TOTAL-COMMISSION   TO RPT-T-COMMISSION-AMT.
039600     MOVE W-GRAND-TOTAL-NET-PAYABLE  TO RPT-T-NET-PAYABLE.
039700
039800     MOVE RPT-BLANK-LINE TO SETTLEMENT-PRINT-RECORD.
039900     WRITE SETTLEMENT-PRINT-RECORD.
040000     MOVE RPT-TOTAL-LINE TO SETTLEMENT-PRINT-RECORD.
040100     WRITE SETTLEMENT-PRINT-RECORD.
040200
040300 0500-PRINT-GRAND-TOTAL-EXIT.
040400     EXIT.
040500*_______________________________________________________________
040600
040700 0600-PRINT-HEADINGS.
040800
040900     ADD 1 TO W-PAGE-NUMBER.
041000     MOVE W-PAGE-NUMBER TO RPT-PAGE-NO.
041100
041200     MOVE RPT-TITLE-LINE TO SETTLEMENT-PRINT-RECORD.
041300     WRITE SETTLEMENT-PRINT-RECORD.
041400     MOVE RPT-TITLE-LINE-2 TO SETTLEMENT-PRINT-RECORD.
041500     WRITE SETTLEMENT-PRINT-RECORD.
041600     MOVE RPT-BLANK-LINE TO SETTLEMENT-PRINT-RECORD.
041700     WRITE SETTLEMENT-PRINT-RECORD.
041800     MOVE RPT-COLUMN-HEADING-1 TO SETTLEMENT-PRINT-RECORD.
041900     WRITE SETTLEMENT-PRINT-RECORD.
042000     MOVE RPT-COLUMN-HEADING-2 TO SETTLEMENT-PRINT-RECORD.
042100     WRITE SETTLEMENT-PRINT-RECORD.
042200     MOVE RPT-BLANK-LINE TO SETTLEMENT-PRINT-RECORD.
042300     WRITE SETTLEMENT-PRINT-RECORD.
042400
042500     MOVE 6 TO W-PRINTED-LINES.
042600
042700 0600-PRINT-HEADINGS-EXIT.
042800     EXIT.
042900*_______________________________________________________________
043000
043100 0800-PRINT-TRAILER-BLOCK.
043200
043300     MOVE RPT-BLANK-LINE TO SETTLEMENT-PRINT-RECORD.
043400     WRITE SETTLEMENT-PRINT-RECORD.
043500     MOVE RPT-TRAILER-TITLE-LINE TO SETTLEMENT-PRINT-RECORD.
043600     WRITE SETTLEMENT-PRINT-RECORD.
043700
043800     MOVE "CONTRACTS READ"            TO RPT-TR-LABEL.
043900     MOVE RC-CONTRACTS-READ           TO RPT-TR-COUNT.
044000     PERFORM 0810-WRITE-TRAILER-LINE.
044100
044200     MOVE "CONTRACTS ACCEPTED"        TO RPT-TR-LABEL.
044300     MOVE RC-CONTRACTS-ACCEPTED       TO RPT-TR-COUNT.
044400     PERFORM 0810-WRITE-TRAILER-LINE.
044500
044600     MOVE "CONTRACTS REJECTED"        TO RPT-TR-LABEL.
044700     MOVE RC-CONTRACTS-REJECTED       TO RPT-TR-COUNT.
044800     PERFORM 0810-WRITE-TRAILER-LINE.
044900
045000     MOVE "INVOICES READ"             TO RPT-TR-LABEL.
045100     MOVE RC-INVOICES-READ            TO RPT-TR-COUNT.
045200     PERFORM 0810-WRITE-TRAILER-LINE.
045300
045400     MOVE "INVOICES ACCEPTED"         TO RPT-TR-LABEL.
045500     MOVE RC-INVOICES-ACCEPTED        TO RPT-TR-COUNT.
045600     PERFORM 0810-WRITE-TRAILER-LINE.
045700
045800     MOVE "INVOICES REJECTED"         TO RPT-TR-LABEL.
045900     MOVE RC-INVOICES-REJECTED        TO RPT-TR-COUNT.
046000     PERFORM 0810-WRITE-TRAILER-LINE.
046100
046200     MOVE "INVOICES CANCELLED"        TO RPT-TR-LABEL.
046300     MOVE RC-INVOICES-CANCELLED       TO RPT-TR-COUNT.
046400     PERFORM 0810-WRITE-TRAILER-LINE.
046500
046600     MOVE "BANK TRANSACTIONS READ"    TO RPT-TR-LABEL.
046700     MOVE RC-BANKTXNS-READ            TO RPT-TR-COUNT.
046800     PERFORM 0810-WRITE-TRAILER-LINE.
046900
047000     MOVE "BANK CREDITS ACCEPTED"     TO RPT-TR-LABEL.
047100     MOVE RC-BANK-CREDITS             TO RPT-TR-COUNT.
047200     PERFORM 0810-WRITE-TRAILER-LINE.
047300
047400     MOVE "BANK DEBITS (NOT MATCHED)" TO RPT-TR-LABEL.
047500     MOVE RC-BANK-DEBITS              TO RPT-TR-COUNT.
047600     PERFORM 0810-WRITE-TRAILER-LINE.
047700
047800     MOVE "BANK TRANSACTIONS REJECTED" TO RPT-TR-LABEL.
047900     MOVE RC-BANK-REJECTED            TO RPT-TR-COUNT.
048000     PERFORM 0810-WRITE-TRAILER-LINE.
048100
048200     MOVE "CREDITS MATCHED"           TO RPT-TR-LABEL.
048300     MOVE RC-CREDITS-MATCHED          TO RPT-TR-COUNT.
048400     PERFORM 0810-WRITE-TRAILER-LINE.
048500
048600     MOVE "CREDITS UNMATCHED"         TO RPT-TR-LABEL.
048700     MOVE RC-CREDITS-UNMATCHED        TO RPT-TR-COUNT.
048800     PERFORM 0810-WRITE-TRAILER-LINE.
048900
049000     MOVE "INVOICES FULLY PAID"       TO RPT-TR-LABEL.
049100     MOVE RC-INVOICES-FULLY-PAID      TO RPT-TR-COUNT.
049200     PERFORM 0810-WRITE-TRAILER-LINE.
049300
049400     MOVE "INVOICES STILL OPEN"       TO RPT-TR-LABEL.
049500     MOVE RC-INVOICES-STILL-OPEN      TO RPT-TR-COUNT.
049600     PERFORM 0810-WRITE-TRAILER-LINE.
049700
049800 0800-PRINT-TRAILER-BLOCK-EXIT.
049900     EXIT.
050000*_______________________________________________________________
050100
050200 0810-WRITE-TRAILER-LINE.
050300
050400     MOVE RPT-TRAILER-LINE TO SETTLEMENT-PRINT-RECORD.
050500     WRITE SETTLEMENT-PRINT-RECORD.
050600
050700 0810-WRITE-TRAILER-LINE-EXIT.
050800     EXIT.
050900*_______________________________________________________________
051000
051100 0900-CLOSE-FILES.
051200
051300     CLOSE CONTRACT-VALID-FILE.
051400     CLOSE SETTLEMENT-SORTED-FILE.
051500     CLOSE SETTLEMENT-PRINT-FILE.
051600     CLOSE RUN-CONTROL-FILE.
051700
051800 0900-CLOSE-FILES-EXIT.
051900     EXIT.
052000*_______________________________________________________________
052100
052200 COPY "PL-FIND-CONTRACT.CBL".
