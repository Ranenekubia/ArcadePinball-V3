000100*-------------------------------------------------------------
000200*    FDEXCP.CBL  -  EXCEPTION OUTPUT FILE  (FD)
000300*
000400*    SHARED BY EVERY IMPORTER AND BY THE PAYMENT MATCHER.
000500*    EACH REJECTED INPUT RECORD, UNMATCHED PAYMENT, OR
000600*    UNPAID INVOICE FOUND AT END-OF-RUN BECOMES ONE RECORD
000700*    HERE.  WRITTEN ONLY - NO PROGRAM READS IT BACK; IT IS
000800*    PICKED UP BY THE OPERATOR ON THE EXCEPTIONS REVIEW.
000900*-------------------------------------------------------------
001000*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION.
001100*-------------------------------------------------------------
001200 FD  EXCEPTION-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 01  EXCEPTION-RECORD.
001500     05  EX-TYPE                  PIC X(02).
001600         88  EX-UNMATCHED-PAYMENT VALUE "UP".
001700         88  EX-UNPAID-INVOICE    VALUE "UI".
001800         88  EX-REJECTED-RECORD   VALUE "RJ".
001900     05  EX-KEY                   PIC X(10).
002000     05  EX-AMOUNT                PIC 9(07)V99.
002100     05  EX-TEXT                  PIC X(50).
002200     05  FILLER                   PIC X(09).
