000100*-------------------------------------------------------------
000200*    FDRUNCT.CBL  -  RUN-STATISTICS CONTROL FILE  (FD)
000300*
000400*    ONE RECORD, KEYED ON RC-RUN-KEY (ALWAYS "1"), CARRIED
000500*    ACROSS THE WHOLE NIGHTLY RUN THE SAME WAY THE OLD
000600*    ACCOUNTS-PAYABLE CONTROL-FILE CARRIED CONTROL-LAST-
000700*    VOUCHER ACROSS THE VOUCHER PROGRAMS - EACH PHASE PROGRAM
000800*    READS IT ON ENTRY, ADDS TO ITS OWN COUNTERS, AND
000900*    REWRITES IT BEFORE CLOSE.  THE SETTLEMENT REPORT READS
001000*    IT LAST, FOR THE TRAILER BLOCK.
001100*-------------------------------------------------------------
001200*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION.
001300*    1997-09-23  LF   CTR-0076  ADDED THE MATCHER AND INVOICE
001400*                               OPEN/PAID COUNTERS.
001450*    1999-06-30  LF   CTR-0129  TOOK COMP-3 OFF ALL FIFTEEN
001460*                               COUNTERS - NONE OF THE REST OF
001470*                               THIS RECORD IS PACKED, AND THESE
001480*                               NEVER NEEDED TO BE EITHER. BACK
001490*                               TO PLAIN DISPLAY LIKE EVERY OTHER
001495*                               COUNTER IN THE FILE.
001500*-------------------------------------------------------------
001600 FD  RUN-CONTROL-FILE
001700     LABEL RECORDS ARE STANDARD.
001800 01  RUN-CONTROL-RECORD.
001900     05  RC-RUN-KEY                PIC X(01).
002000     05  RC-CONTRACTS-READ         PIC 9(07).         
002100     05  RC-CONTRACTS-ACCEPTED     PIC 9(07).         
002200     05  RC-CONTRACTS-REJECTED     PIC 9(07).         
002300     05  RC-INVOICES-READ          PIC 9(07).         
002400     05  RC-INVOICES-ACCEPTED      PIC 9(07).         
002500     05  RC-INVOICES-REJECTED      PIC 9(07).         
002600     05  RC-INVOICES-CANCELLED     PIC 9(07).         
002700     05  RC-BANKTXNS-READ          PIC 9(07).         
002800     05  RC-BANK-CREDITS           PIC 9(07).         
002900     05  RC-BANK-DEBITS            PIC 9(07).         
003000     05  RC-BANK-REJECTED          PIC 9(07).         
003100     05  RC-CREDITS-MATCHED        PIC 9(07).         
003200     05  RC-CREDITS-UNMATCHED      PIC 9(07).         
003300     05  RC-INVOICES-FULLY-PAID    PIC 9(07).         
003400     05  RC-INVOICES-STILL-OPEN    PIC 9(07).         
003500     05  FILLER                    PIC X(20).
