000100*-------------------------------------------------------------
000200*    FDINVW.CBL  -  INVOICE WORK FILE  (FD)
000300*
000400*    WRITTEN BY THE INVOICE IMPORTER FOR EVERY ACCEPTED OPEN
000500*    OR PAID INVOICE; REWRITTEN (NEW COPY) BY THE PAYMENT
000600*    MATCHER ONCE RECEIPTS HAVE BEEN APPLIED; READ AGAIN BY
000700*    THE SETTLEMENT ENGINE TO ROLL RECEIPTS UP TO THE
000800*    CONTRACT.  SEQUENTIAL, INVOICE-NO ORDER AS LOADED.
000900*-------------------------------------------------------------
001000*    1996-05-09  LF   CTR-0002  ORIGINAL VERSION.
001100*    1998-11-18  LF   CTR-0118  Y2K - IW-DUE-DATE AND
001200*                               IW-INVOICE-DATE WIDENED.
001300*    2001-02-27  RT   CTR-0209  ADDED IW-INVOICE-STATUS SO THE
001400*                               MATCHER CAN TELL OPEN FROM PAID
001500*                               WITHOUT RECOMPUTING THE BALANCE.
001600*-------------------------------------------------------------
001700 FD  INVOICE-WORK-FILE
001800     LABEL RECORDS ARE STANDARD.
001900 01  INVOICE-WORK-RECORD.
002000     05  IW-INVOICE-NO            PIC X(10).
002100     05  IW-CONTRACT-ID           PIC X(08).
002200     05  IW-INVOICE-DATE          PIC 9(08).
002300     05  IW-DUE-DATE              PIC 9(08).
002400     05  FILLER REDEFINES IW-DUE-DATE.
002500         10  IW-DUE-DATE-CCYY     PIC 9(04).
002600         10  IW-DUE-DATE-MM       PIC 9(02).
002700         10  IW-DUE-DATE-DD       PIC 9(02).
002800     05  IW-INVOICE-AMOUNT        PIC 9(07)V99.
002900     05  IW-AMOUNT-RECEIVED       PIC 9(07)V99.
003000     05  IW-INVOICE-STATUS        PIC X(01).
003100         88  IW-STATUS-OPEN       VALUE "O".
003200         88  IW-STATUS-PAID       VALUE "P".
003300     05  FILLER                   PIC X(10).
