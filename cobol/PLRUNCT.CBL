000100*-------------------------------------------------------------
000200*    PLRUNCT.CBL  -  READ/WRITE RUN-CONTROL-RECORD PARAGRAPHS
000300*
000400*    EVERY PHASE PROGRAM OPENS RUN-CONTROL-FILE I-O, PERFORMS
000500*    READ-RUN-CONTROL-RECORD ON ENTRY, ADDS INTO WHICHEVER
000600*    RC- COUNTERS BELONG TO IT, AND PERFORMS WRITE-RUN-
000700*    CONTROL-RECORD JUST BEFORE CLOSE.  THE SETTLEMENT REPORT
000800*    PERFORMS READ-RUN-CONTROL-RECORD ONLY, FOR THE TRAILER.
000900*-------------------------------------------------------------
001000*    1996-04-02  LF   CTR-0001  ORIGINAL VERSION.
001100*-------------------------------------------------------------
001200 READ-RUN-CONTROL-RECORD.
001300
001400     MOVE "1" TO RC-RUN-KEY.
001500
001600     READ RUN-CONTROL-FILE RECORD
001700        INVALID KEY
001800           MOVE ZERO TO RC-CONTRACTS-READ
001900                        RC-CONTRACTS-ACCEPTED
002000                        RC-CONTRACTS-REJECTED
002100                        RC-INVOICES-READ
002200                        RC-INVOICES-ACCEPTED
002300                        RC-INVOICES-REJECTED
002400                        RC-INVOICES-CANCELLED
002500                        RC-BANKTXNS-READ
002600                        RC-BANK-CREDITS
002700                        RC-BANK-DEBITS
002800                        RC-BANK-REJECTED
002900                        RC-CREDITS-MATCHED
003000                        RC-CREDITS-UNMATCHED
003100                        RC-INVOICES-FULLY-PAID
003200                        RC-INVOICES-STILL-OPEN
003300           MOVE "1" TO RC-RUN-KEY
003400           WRITE RUN-CONTROL-RECORD.
003500
003600 READ-RUN-CONTROL-RECORD-EXIT.
003700     EXIT.
003800*_______________________________________________________________
003900
004000 WRITE-RUN-CONTROL-RECORD.
004100
004200     REWRITE RUN-CONTROL-RECORD
004300        INVALID KEY
004400           WRITE RUN-CONTROL-RECORD.
004500
004600 WRITE-RUN-CONTROL-RECORD-EXIT.
004700     EXIT.
